000100******************************************************************
000200*    COPY CPLLIGA.
000300*    LAYOUT CONTROL DE LIGA (REGISTRO UNICO)
000400*    KC02788.ALU9999.LIGABIL.LLIGA
000500*    LARGO 64 BYTES
000600******************************************************************
000700*    H. RAMOS    1987-03-11  ALTA ORIGINAL DEL LAYOUT.
000800******************************************************************
000900       01  REG-LLIGA.
001000           03  LLI-ID              PIC X(08)    VALUE SPACES.
001100           03  LLI-NOMBRE          PIC X(30)    VALUE SPACES.
001200*    AL MEJOR DE N FRAMES POR PARTIDO - DEFAULT 3
001300           03  LLI-MEJOR-DE        PIC 9(01)    VALUE 3.
001400*    FORMATO AAAA-MM-DDTHH:MM:SSZ
001500           03  LLI-FECHA-ACTUAL    PIC X(20)    VALUE SPACES.
001600*    VISTA DESCOMPUESTA DE LLI-FECHA-ACTUAL PARA ARMAR EL SELLO
001700           03  LLI-FECHA-R REDEFINES LLI-FECHA-ACTUAL.
001800               05  LLI-FEC-ANIO    PIC 9(04).
001900               05  FILLER          PIC X(01).
002000               05  LLI-FEC-MES     PIC 9(02).
002100               05  FILLER          PIC X(01).
002200               05  LLI-FEC-DIA     PIC 9(02).
002300               05  FILLER          PIC X(01).
002400               05  LLI-FEC-HOR     PIC 9(02).
002500               05  FILLER          PIC X(01).
002600               05  LLI-FEC-MIN     PIC 9(02).
002700               05  FILLER          PIC X(01).
002800               05  LLI-FEC-SEG     PIC 9(02).
002900               05  FILLER          PIC X(01).
003000           03  FILLER              PIC X(05)    VALUE SPACES.
