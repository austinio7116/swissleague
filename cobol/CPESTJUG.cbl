000100******************************************************************
000200*    COPY CPESTJUG.
000300*    LAYOUT ESTADISTICA DE JUGADOR (RECALCULADA CADA CORRIDA)
000400*    KC02788.ALU9999.LIGABIL.ESTJUG
000500*    LARGO 50 BYTES
000600******************************************************************
000700*    H. RAMOS    1987-05-20  ALTA ORIGINAL DEL LAYOUT.
000800*    R. DIAZ      2001-11-08  SE AGREGA EST-SOS Y EST-BUCHHOLZ
000900*                             (PEDIDO DEL COMITE DE LA LIGA PARA
001000*                             DESEMPATAR TABLAS SWISS).
001100******************************************************************
001200       01  REG-ESTJUG.
001300           03  EST-JUG-ID          PIC X(08)    VALUE SPACES.
001400*    PARTIDOS JUGADOS, GANADOS Y PERDIDOS (INCLUYE BYES)
001500           03  EST-PARTJUG         PIC 9(03)    VALUE ZEROS.
001600           03  EST-PARTGAN         PIC 9(03)    VALUE ZEROS.
001700           03  EST-PARTPER         PIC 9(03)    VALUE ZEROS.
001800*    FRAMES GANADOS Y PERDIDOS (LOS BYES NO SUMAN FRAMES)
001900           03  EST-FRAMGAN         PIC 9(04)    VALUE ZEROS.
002000           03  EST-FRAMPER         PIC 9(04)    VALUE ZEROS.
002100*    PUNTOS DE LIGA: 1 POR PARTIDO GANADO (INCL. BYE)
002200           03  EST-PUNTOS          PIC 9(03)    VALUE ZEROS.
002300*    DIFERENCIA DE FRAMES, PUEDE SER NEGATIVA
002400           03  EST-DIFFRAM         PIC S9(04)   VALUE ZEROS.
002500           03  EST-BYES            PIC 9(02)    VALUE ZEROS.
002600*    FUERZA DE CALENDARIO (PROMEDIO DE % GANADOS DE RIVALES)
002700           03  EST-SOS             PIC 9(01)V9(04) VALUE ZEROS.
002800*    BUCHHOLZ: SUMA DE PUNTOS DE LOS RIVALES ENFRENTADOS
002900           03  EST-BUCHHOLZ        PIC 9(04)    VALUE ZEROS.
003000           03  FILLER              PIC X(07)    VALUE SPACES.
