000100******************************************************************
000200*    COPY CPRESULT.
000300*    LAYOUT DE TRABAJO PARA EL RESULTADO PARSEADO DE UNA LINEA
000400*    DE DDRESUL (NO ES ARCHIVO, ES AREA DE TRABAJO EN MEMORIA)
000500*    LARGO DE LA LINEA ORIGINAL: HASTA 120 BYTES LIBRES
000600******************************************************************
000700*    H. RAMOS    1987-03-11  ALTA ORIGINAL DEL LAYOUT.
000800******************************************************************
000900       01  WS-RESULT-PARSE.
001000           03  RP-NOMBRE1          PIC X(30)    VALUE SPACES.
001100           03  RP-NOMBRE2          PIC X(30)    VALUE SPACES.
001200           03  RP-TOTAL-P1         PIC 9(02)    VALUE ZEROS.
001300           03  RP-TOTAL-P2         PIC 9(02)    VALUE ZEROS.
001400           03  RP-CANT-FRAMES      PIC 9(01)    VALUE ZEROS.
001500           03  RP-FRAME OCCURS 9 TIMES.
001600               05  RP-FR-P1        PIC 9(03)    VALUE ZEROS.
001700               05  RP-FR-P2        PIC 9(03)    VALUE ZEROS.
001800           03  RP-LINEA-OK         PIC X(01)    VALUE 'Y'.
001900           03  FILLER              PIC X(05)    VALUE SPACES.
