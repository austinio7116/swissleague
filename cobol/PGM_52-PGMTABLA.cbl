000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMTABLA.
000300       AUTHOR. H. RAMOS.
000400       INSTALLATION. LIGA DE BILLAR - AREA SISTEMAS.
000500       DATE-WRITTEN. 20/05/87.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - AREA SISTEMAS DE LA LIGA.
000800*****************************************************************
000900*    PGMTABLA - TABLA DE POSICIONES DE LA LIGA
001000*    =================================================
001100*    ARMA LA TABLA DE POSICIONES DE LA LIGA A PARTIR DEL PADRON
001200*    (DDJUGADO) Y DE LA ESTADISTICA YA RECALCULADA POR PGMESTAD
001300*    (DDESTADO).  SOLO ENTRAN LOS JUGADORES ACTIVOS (JUG-ACTIVO
001400*    = 'Y').  EL ORDEN DE LA TABLA ES, DE MAYOR A MENOR: PUNTOS,
001500*    BUCHHOLZ, FUERZA DE OPOSICION (SOS), DIFERENCIA DE FRAMES,
001600*    FRAMES GANADOS; Y DE MENOR A MAYOR COMO ULTIMO DESEMPATE,
001700*    EL NOMBRE (SIN DISTINGUIR MAYUSCULAS DE MINUSCULAS).  SI SE
001800*    INFORMA UNA CANTIDAD LIMITE EN LA TARJETA DE PARAMETROS
001900*    (DDPARAM), LA TABLA IMPRESA SE RECORTA A ESA CANTIDAD DE
002000*    RENGLONES DESPUES DE ORDENAR; UNA TARJETA EN BLANCO O CON
002100*    CEROS SIGNIFICA SIN LIMITE.  EL LISTADO (DDTABLA) SALE EN
002200*    UNA SOLA PAGINA, SIN SALTOS DE CONTROL INTERMEDIOS.
002300*****************************************************************
002400*    REGISTRO DE CAMBIOS
002500*    -------------------------------------------------------------
002600*    20/05/87  H.RAMOS  REQ-0991  ALTA DEL PROGRAMA.
002700*    14/08/90  M.SOSA   REQ-1067  SE AGREGA EL DESEMPATE POR
002800*                                 FUERZA DE OPOSICION (SOS)
002900*                                 ENTRE BUCHHOLZ Y DIFERENCIA
003000*                                 DE FRAMES.
003100*    03/12/96  R.DIAZ   REQ-1499  SE AGREGA LA TARJETA DE
003200*                                 PARAMETROS (DDPARAM) PARA
003300*                                 PODER RECORTAR LA TABLA A LOS
003400*                                 PRIMEROS N PUESTOS.
003500*    18/11/98  H.RAMOS  REQ-1608  AJUSTE Y2K: SE ACTUALIZA EL
003600*                                 BLOQUE DE FECHA DE TRABAJO A
003700*                                 4 POSICIONES DE ANIO.
003800*    07/04/02  M.SOSA   REQ-1744  EL DESEMPATE FINAL POR NOMBRE
003900*                                 SE HACE SIN DISTINGUIR
004000*                                 MAYUSCULAS DE MINUSCULAS, IGUAL
004100*                                 QUE EL COTEJO DE PGMRESUL.
004200*****************************************************************
004300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           UPSI-0 IS WS-SWI-HAY-LIMITE.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300
005400       SELECT JUGADO   ASSIGN DDJUGADO
005500           FILE STATUS IS FS-JUGADO.
005600
005700       SELECT ESTADO   ASSIGN DDESTADO
005800           FILE STATUS IS FS-ESTADO.
005900
006000       SELECT PARAM    ASSIGN DDPARAM
006100           FILE STATUS IS FS-PARAM.
006200
006300       SELECT LLIGA    ASSIGN DDLLIGA
006400           FILE STATUS IS FS-LLIGA.
006500
006600       SELECT TABLA    ASSIGN DDTABLA
006700           ORGANIZATION IS LINE SEQUENTIAL
006800           FILE STATUS IS FS-TABLA.
006900
007000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100       DATA DIVISION.
007200       FILE SECTION.
007300
007400       FD  JUGADO
007500           BLOCK CONTAINS 0 RECORDS
007600           RECORDING MODE IS F.
007700       01  REC-JUGADO         PIC X(50).
007800
007900       FD  ESTADO
008000           BLOCK CONTAINS 0 RECORDS
008100           RECORDING MODE IS F.
008200       01  REC-ESTADO         PIC X(40).
008300
008400       FD  PARAM
008500           BLOCK CONTAINS 0 RECORDS
008600           RECORDING MODE IS F.
008700       01  REC-PARAM          PIC X(03).
008800
008900       FD  LLIGA
009000           BLOCK CONTAINS 0 RECORDS
009100           RECORDING MODE IS F.
009200       01  REC-LLIGA          PIC X(64).
009300
009400       FD  TABLA
009500           RECORD CONTAINS 96 CHARACTERS.
009600       01  REC-TABLA          PIC X(96).
009700
009800
009900       WORKING-STORAGE SECTION.
010000*=======================*
010100
010200       77  FILLER        PIC X(20) VALUE '* INICIO WS *'.
010300
010400*---- FILE STATUS -----------------------------------------------
010500       77  FS-JUGADO                PIC XX   VALUE SPACES.
010600           88  FS-JUGADO-FIN                VALUE '10'.
010700       77  FS-ESTADO                PIC XX   VALUE SPACES.
010800           88  FS-ESTADO-FIN                VALUE '10'.
010900       77  FS-PARAM                 PIC XX   VALUE SPACES.
011000       77  FS-LLIGA                 PIC XX   VALUE SPACES.
011100       77  FS-TABLA                 PIC XX   VALUE SPACES.
011200
011300*---- COPY DE LOS LAYOUTS DE REGISTRO ---------------------------
011400           COPY CPJUGADO.
011500           COPY CPESTJUG.
011600           COPY CPLLIGA.
011700           COPY CPSTAND.
011800
011900*---- TABLA DE JUGADORES ACTIVOS CON SU ESTADISTICA YA CRUZADA -
012000       01  WS-TAB-POS.
012100           03  WS-POS-CANT         PIC 9(03) COMP  VALUE ZEROS.
012200           03  WS-POS-ENTRY OCCURS 1 TO 100 TIMES
012300           DEPENDING ON WS-POS-CANT
012400           INDEXED BY IDX-POS.
012500           05  WS-POS-ID           PIC X(08).
012600           05  WS-POS-NOMBRE       PIC X(30).
012700           05  WS-POS-PUNTOS       PIC 9(04) COMP  VALUE ZEROS.
012800           05  WS-POS-GANADOS      PIC 9(03) COMP  VALUE ZEROS.
012900           05  WS-POS-PERDIDOS     PIC 9(03) COMP  VALUE ZEROS.
013000           05  WS-POS-FRAM-GAN     PIC 9(04) COMP  VALUE ZEROS.
013100           05  WS-POS-FRAM-PER     PIC 9(04) COMP  VALUE ZEROS.
013200           05  WS-POS-DIFF         PIC S9(04) COMP VALUE ZEROS.
013300           05  WS-POS-SOS          PIC 9(01)V9(04) VALUE ZEROS.
013400           05  WS-POS-BUCHHOLZ     PIC 9(04) COMP  VALUE ZEROS.
013500           05  WS-POS-NOM-MAYUS    PIC X(30).
013600
013700*---- PADRON COMPLETO EN MEMORIA (PARA EL FILTRO DE ACTIVOS) ----
013800       01  WS-TAB-PADRON.
013900           03  WS-PAD-CANT         PIC 9(03) COMP  VALUE ZEROS.
014000           03  WS-PAD-ENTRY OCCURS 1 TO 100 TIMES
014100           DEPENDING ON WS-PAD-CANT
014200           INDEXED BY IDX-PAD.
014300           05  WS-PAD-ID           PIC X(08).
014400           05  WS-PAD-NOMBRE       PIC X(30).
014500           05  WS-PAD-ACTIVO       PIC X(01).
014600
014700*---- TABLA MAYUSCULAS/MINUSCULAS PARA EL DESEMPATE POR NOMBRE --
014800       01  WS-TABLA-MAYUS  PIC X(26) VALUE
014900           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015000       01  WS-TABLA-MINUS  PIC X(26) VALUE
015100           'abcdefghijklmnopqrstuvwxyz'.
015200
015300*---- INDICES, SWITCHES Y CONTADORES DE TRABAJO ------------------
015400       77  IDX-J                   PIC 9(03) COMP  VALUE ZEROS.
015500       77  IDX-K                   PIC 9(03) COMP  VALUE ZEROS.
015600       77  WS-TOP-N                PIC 9(03) COMP  VALUE ZEROS.
015700       77  WS-CANT-IMPRESOS        PIC 9(03) COMP  VALUE ZEROS.
015800       77  WS-HUBO-CANJE           PIC X(01)       VALUE 'N'.
015900           88  WS-HUBO-CANJE-SI             VALUE 'Y'.
016000       01  WS-ENTRY-AUX.
016100           03  WS-AUX-ID           PIC X(08)       VALUE SPACES.
016200           03  WS-AUX-NOMBRE       PIC X(30)       VALUE SPACES.
016300*    VISTA CARACTER A CARACTER DEL NOMBRE, USADA POR LA RUTINA
016400*    DE TRAZA DEL CANJE DE BURBUJA CUANDO SE PIDE DIAGNOSTICO.
016500           03  WS-AUX-NOMBRE-V REDEFINES WS-AUX-NOMBRE.
016600           05  WS-AUX-NOM-BYTE PIC X(01) OCCURS 30 TIMES.
016700           03  WS-AUX-PUNTOS       PIC 9(04) COMP  VALUE ZEROS.
016800           03  WS-AUX-GANADOS      PIC 9(03) COMP  VALUE ZEROS.
016900           03  WS-AUX-PERDIDOS     PIC 9(03) COMP  VALUE ZEROS.
017000           03  WS-AUX-FRAM-GAN     PIC 9(04) COMP  VALUE ZEROS.
017100           03  WS-AUX-FRAM-PER     PIC 9(04) COMP  VALUE ZEROS.
017200           03  WS-AUX-DIFF         PIC S9(04) COMP VALUE ZEROS.
017300           03  WS-AUX-SOS          PIC 9(01)V9(04) VALUE ZEROS.
017400           03  WS-AUX-BUCHHOLZ     PIC 9(04) COMP  VALUE ZEROS.
017500           03  WS-AUX-NOM-MAYUS    PIC X(30)       VALUE SPACES.
017600           03  WS-AUX-NOM-MAYUS-V REDEFINES WS-AUX-NOM-MAYUS.
017700           05  WS-AUX-MAYUS-BYTE PIC X(01) OCCURS 30 TIMES.
017800       77  WS-MENOR-IGUAL          PIC X(01)       VALUE 'N'.
017900           88  WS-MENOR-IGUAL-SI            VALUE 'Y'.
018000       77  WS-PAGINA               PIC 9(02) COMP  VALUE ZEROS.
018100
018200       77  FILLER PIC X(20) VALUE '* FINAL  WS *'.
018300
018400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500       PROCEDURE DIVISION.
018600
018700       MAIN-PROGRAM-I.
018800
018900           PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
019000           PERFORM 2000-ARMAR-TABLA-I THRU 2000-ARMAR-TABLA-F
019100           PERFORM 3000-ORDENAR-I     THRU 3000-ORDENAR-F
019200           PERFORM 4000-IMPRIMIR-I    THRU 4000-IMPRIMIR-F
019300           PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
019400
019500       MAIN-PROGRAM-F. GOBACK.
019600
019700
019800*----  CUERPO INICIO - ABRE ARCHIVOS Y LEE PARAMETROS -----------
019900       1000-INICIO-I.
020000
020100           OPEN INPUT  JUGADO
020200           IF FS-JUGADO IS NOT EQUAL '00' THEN
020300           DISPLAY '* ERROR EN OPEN JUGADO = ' FS-JUGADO
020400           MOVE 9999 TO RETURN-CODE
020500           END-IF
020600
020700           OPEN INPUT  ESTADO
020800           IF FS-ESTADO IS NOT EQUAL '00' THEN
020900           DISPLAY '* ERROR EN OPEN ESTADO = ' FS-ESTADO
021000           MOVE 9999 TO RETURN-CODE
021100           END-IF
021200
021300           OPEN INPUT  LLIGA
021400           IF FS-LLIGA IS NOT EQUAL '00' THEN
021500           DISPLAY '* ERROR EN OPEN LLIGA = ' FS-LLIGA
021600           MOVE 9999 TO RETURN-CODE
021700           END-IF
021800           READ LLIGA INTO REG-LLIGA
021900           CLOSE LLIGA
022000
022100           OPEN OUTPUT TABLA
022200           IF FS-TABLA IS NOT EQUAL '00' THEN
022300           DISPLAY '* ERROR EN OPEN TABLA = ' FS-TABLA
022400           MOVE 9999 TO RETURN-CODE
022500           END-IF
022600
022700           PERFORM 1100-LEER-PARAMETRO-I THRU
022800               1100-LEER-PARAMETRO-F
022900           PERFORM 1200-CARGAR-PADRON-I  THRU
023000               1200-CARGAR-PADRON-F.
023100
023200       1000-INICIO-F. EXIT.
023300
023400*---- LEE LA TARJETA DE PARAMETROS (LIMITE DE RENGLONES) ---------
023500       1100-LEER-PARAMETRO-I.
023600
023700           OPEN INPUT PARAM
023800           MOVE ZEROS TO WS-TOP-N
023900           IF FS-PARAM = '00' THEN
024000           READ PARAM INTO REC-PARAM
024100           IF FS-PARAM = '00' AND REC-PARAM IS NUMERIC THEN
024200           MOVE REC-PARAM TO WS-TOP-N
024300           END-IF
024400           CLOSE PARAM
024500           END-IF
024600
024700           IF WS-TOP-N > ZEROS THEN
024800           SET WS-SWI-HAY-LIMITE TO TRUE
024900           ELSE
025000           SET WS-SWI-HAY-LIMITE TO FALSE
025100       END-IF.
025200
025300       1100-LEER-PARAMETRO-F. EXIT.
025400
025500*---- CARGA EL PADRON COMPLETO EN MEMORIA ------------------------
025600       1200-CARGAR-PADRON-I.
025700
025800           MOVE ZEROS TO WS-PAD-CANT
025900           PERFORM 1210-LEER-JUGADO-I THRU 1210-LEER-JUGADO-F
026000           UNTIL FS-JUGADO-FIN
026100           CLOSE JUGADO.
026200
026300       1200-CARGAR-PADRON-F. EXIT.
026400
026500*---- LEE UN JUGADOR DEL PADRON Y LO SUBE A LA TABLA -------------
026600       1210-LEER-JUGADO-I.
026700
026800           READ JUGADO INTO REG-JUGADO
026900           EVALUATE FS-JUGADO
027000           WHEN '00'
027100           ADD 1 TO WS-PAD-CANT
027200           SET IDX-PAD TO WS-PAD-CANT
027300           MOVE JUG-ID     TO WS-PAD-ID(IDX-PAD)
027400           MOVE JUG-NOMBRE TO WS-PAD-NOMBRE(IDX-PAD)
027500           MOVE JUG-ACTIVO TO WS-PAD-ACTIVO(IDX-PAD)
027600           WHEN '10'
027700           CONTINUE
027800           WHEN OTHER
027900           DISPLAY '* ERROR EN LECTURA JUGADO = ' FS-JUGADO
028000           MOVE 9999 TO RETURN-CODE
028100           SET FS-JUGADO-FIN TO TRUE
028200       END-EVALUATE.
028300
028400       1210-LEER-JUGADO-F. EXIT.
028500
028600
028700*---- ARMA LA TABLA DE POSICIONES LEYENDO DDESTADO ---------------
028800*---- Y CRUZANDOLO CONTRA EL PADRON PARA EL FILTRO DE ACTIVOS ---
028900       2000-ARMAR-TABLA-I.
029000
029100           MOVE ZEROS TO WS-POS-CANT
029200           PERFORM 2100-LEER-ESTADO-I THRU 2100-LEER-ESTADO-F
029300           UNTIL FS-ESTADO-FIN
029400           CLOSE ESTADO.
029500
029600       2000-ARMAR-TABLA-F. EXIT.
029700
029800*---- LEE UNA ESTADISTICA; SI EL JUGADOR ES ACTIVO LA INCORPORA -
029900       2100-LEER-ESTADO-I.
030000
030100           READ ESTADO INTO REG-ESTJUG
030200           EVALUATE FS-ESTADO
030300           WHEN '00'
030400           PERFORM 2110-UBICAR-PADRON-I THRU 2110-UBICAR-PADRON-F
030500           VARYING IDX-PAD FROM 1 BY 1
030600           UNTIL IDX-PAD > WS-PAD-CANT
030700           OR WS-PAD-ID(IDX-PAD) = EST-JUG-ID
030800           IF IDX-PAD <= WS-PAD-CANT
030900           AND WS-PAD-ACTIVO(IDX-PAD) = 'Y' THEN
031000           PERFORM 2200-AGREGAR-POS-I THRU 2200-AGREGAR-POS-F
031100           END-IF
031200           WHEN '10'
031300           CONTINUE
031400           WHEN OTHER
031500           DISPLAY '* ERROR EN LECTURA ESTADO = ' FS-ESTADO
031600           MOVE 9999 TO RETURN-CODE
031700           SET FS-ESTADO-FIN TO TRUE
031800       END-EVALUATE.
031900
032000       2100-LEER-ESTADO-F. EXIT.
032100
032200*---- PARRAFO TESTIGO, NO HACE NADA - EL SEARCH SE HACE INLINE --
032300       2110-UBICAR-PADRON-I.
032400
032500       CONTINUE.
032600
032700       2110-UBICAR-PADRON-F. EXIT.
032800
032900*---- AGREGA UNA ENTRADA DE ESTADISTICA A LA TABLA DE POSICIONES
033000       2200-AGREGAR-POS-I.
033100
033200           ADD 1 TO WS-POS-CANT
033300           SET IDX-POS TO WS-POS-CANT
033400           MOVE EST-JUG-ID             TO WS-POS-ID(IDX-POS)
033500           MOVE WS-PAD-NOMBRE(IDX-PAD)  TO WS-POS-NOMBRE(IDX-POS)
033600           MOVE EST-PUNTOS              TO WS-POS-PUNTOS(IDX-POS)
033700           MOVE EST-PARTGAN              TO
033800               WS-POS-GANADOS(IDX-POS)
033900           MOVE EST-PARTPER              TO
034000               WS-POS-PERDIDOS(IDX-POS)
034100           MOVE EST-FRAMGAN              TO
034200               WS-POS-FRAM-GAN(IDX-POS)
034300           MOVE EST-FRAMPER              TO
034400               WS-POS-FRAM-PER(IDX-POS)
034500           MOVE EST-DIFFRAM               TO WS-POS-DIFF(IDX-POS)
034600           MOVE EST-SOS                   TO WS-POS-SOS(IDX-POS)
034700           MOVE EST-BUCHHOLZ              TO
034800               WS-POS-BUCHHOLZ(IDX-POS)
034900           MOVE WS-PAD-NOMBRE(IDX-PAD)   TO
035000               WS-POS-NOM-MAYUS(IDX-POS)
035100           INSPECT WS-POS-NOM-MAYUS(IDX-POS)
035200           CONVERTING WS-TABLA-MINUS TO WS-TABLA-MAYUS.
035300
035400       2200-AGREGAR-POS-F. EXIT.
035500
035600
035700*---- ORDENA LA TABLA DE POSICIONES - BURBUJA CON 6 NIVELES DE --
035800*---- DESEMPATE SEGUN LA ESCALERA DEL COMITE DE LA LIGA ----------
035900       3000-ORDENAR-I.
036000
036100           IF WS-POS-CANT < 2 THEN
036200           GO TO 3000-ORDENAR-F
036300           END-IF
036400
036500           MOVE 'Y' TO WS-HUBO-CANJE
036600           PERFORM 3100-PASADA-BURBUJA-I THRU
036700               3100-PASADA-BURBUJA-F
036800           UNTIL WS-HUBO-CANJE NOT = 'Y'.
036900
037000       3000-ORDENAR-F. EXIT.
037100
037200*---- UNA PASADA COMPLETA DE LA BURBUJA SOBRE TODA LA TABLA ------
037300       3100-PASADA-BURBUJA-I.
037400
037500           MOVE 'N' TO WS-HUBO-CANJE
037600           PERFORM 3200-COMPARAR-PAR-I THRU 3200-COMPARAR-PAR-F
037700           VARYING IDX-POS FROM 1 BY 1
037800           UNTIL IDX-POS > WS-POS-CANT - 1.
037900
038000       3100-PASADA-BURBUJA-F. EXIT.
038100
038200*---- COMPARA LA ENTRADA IDX-POS CONTRA LA SIGUIENTE Y LAS -------
038300*---- INTERCAMBIA SI LA SIGUIENTE DEBE IR ANTES ------------------
038400       3200-COMPARAR-PAR-I.
038500
038600           SET IDX-K TO IDX-POS
038700           ADD 1 TO IDX-K
038800           PERFORM 3300-DEBE-IR-ANTES-I THRU 3300-DEBE-IR-ANTES-F
038900           IF WS-MENOR-IGUAL-SI THEN
039000           PERFORM 3400-CANJEAR-I THRU 3400-CANJEAR-F
039100           MOVE 'Y' TO WS-HUBO-CANJE
039200       END-IF.
039300
039400       3200-COMPARAR-PAR-F. EXIT.
039500
039600*---- DECIDE SI LA ENTRADA IDX-K DEBE IR ANTES QUE LA IDX-POS, --
039700*---- RECORRIENDO LA ESCALERA DE DESEMPATE DE MAYOR A MENOR -----
039800       3300-DEBE-IR-ANTES-I.
039900
040000           MOVE 'N' TO WS-MENOR-IGUAL
040100
040200           IF WS-POS-PUNTOS(IDX-K) NOT = WS-POS-PUNTOS(IDX-POS)
040300               THEN
040400           IF WS-POS-PUNTOS(IDX-K) > WS-POS-PUNTOS(IDX-POS) THEN
040500           MOVE 'Y' TO WS-MENOR-IGUAL
040600           END-IF
040700           GO TO 3300-DEBE-IR-ANTES-F
040800           END-IF
040900
041000           IF WS-POS-BUCHHOLZ(IDX-K) NOT =
041100               WS-POS-BUCHHOLZ(IDX-POS) THEN
041200           IF WS-POS-BUCHHOLZ(IDX-K) > WS-POS-BUCHHOLZ(IDX-POS)
041300               THEN
041400           MOVE 'Y' TO WS-MENOR-IGUAL
041500           END-IF
041600           GO TO 3300-DEBE-IR-ANTES-F
041700           END-IF
041800
041900           IF WS-POS-SOS(IDX-K) NOT = WS-POS-SOS(IDX-POS) THEN
042000           IF WS-POS-SOS(IDX-K) > WS-POS-SOS(IDX-POS) THEN
042100           MOVE 'Y' TO WS-MENOR-IGUAL
042200           END-IF
042300           GO TO 3300-DEBE-IR-ANTES-F
042400           END-IF
042500
042600           IF WS-POS-DIFF(IDX-K) NOT = WS-POS-DIFF(IDX-POS) THEN
042700           IF WS-POS-DIFF(IDX-K) > WS-POS-DIFF(IDX-POS) THEN
042800           MOVE 'Y' TO WS-MENOR-IGUAL
042900           END-IF
043000           GO TO 3300-DEBE-IR-ANTES-F
043100           END-IF
043200
043300           IF WS-POS-FRAM-GAN(IDX-K) NOT =
043400               WS-POS-FRAM-GAN(IDX-POS) THEN
043500           IF WS-POS-FRAM-GAN(IDX-K) > WS-POS-FRAM-GAN(IDX-POS)
043600               THEN
043700           MOVE 'Y' TO WS-MENOR-IGUAL
043800           END-IF
043900           GO TO 3300-DEBE-IR-ANTES-F
044000           END-IF
044100
044200           IF WS-POS-NOM-MAYUS(IDX-K) < WS-POS-NOM-MAYUS(IDX-POS)
044300               THEN
044400           MOVE 'Y' TO WS-MENOR-IGUAL
044500       END-IF.
044600
044700       3300-DEBE-IR-ANTES-F. EXIT.
044800
044900*---- INTERCAMBIA LAS DOS ENTRADAS COMPLETAS IDX-POS Y IDX-K -----
045000       3400-CANJEAR-I.
045100
045200           MOVE WS-POS-ENTRY(IDX-POS) TO WS-ENTRY-AUX
045300           MOVE WS-POS-ENTRY(IDX-K)   TO WS-POS-ENTRY(IDX-POS)
045400           MOVE WS-ENTRY-AUX          TO WS-POS-ENTRY(IDX-K).
045500
045600       3400-CANJEAR-F. EXIT.
045700
045800
045900*---- IMPRIME LA TABLA YA ORDENADA, RECORTADA AL LIMITE SI LO ---
046000*---- HUBIERA --------------------------------------------------
046100       4000-IMPRIMIR-I.
046200
046300           PERFORM 4100-ENCABEZADO-I THRU 4100-ENCABEZADO-F
046400           MOVE ZEROS TO WS-CANT-IMPRESOS
046500           PERFORM 4200-IMPRIMIR-RENGLON-I THRU
046600               4200-IMPRIMIR-RENGLON-F
046700           VARYING IDX-POS FROM 1 BY 1
046800           UNTIL IDX-POS > WS-POS-CANT
046900           OR (WS-SWI-HAY-LIMITE
047000           AND WS-CANT-IMPRESOS NOT LESS WS-TOP-N)
047100           PERFORM 4300-PIE-I THRU 4300-PIE-F.
047200
047300       4000-IMPRIMIR-F. EXIT.
047400
047500*---- ENCABEZADO DE PAGINA: TITULO DE LA LIGA Y SUBTITULO -------
047600       4100-ENCABEZADO-I.
047700
047800           ADD 1 TO WS-PAGINA
047900           MOVE SPACES             TO IMP-TITULO-TABLA
048000           MOVE LLI-NOMBRE         TO IMP-TIT-NOMLIGA
048100           MOVE WS-PAGINA          TO IMP-TIT-PAGINA
048200           WRITE REC-TABLA FROM IMP-TITULO-TABLA
048300           BEFORE ADVANCING PAGE
048400           WRITE REC-TABLA FROM IMP-SUBTIT-TABLA
048500           AFTER ADVANCING 2 LINES.
048600
048700       4100-ENCABEZADO-F. EXIT.
048800
048900*---- IMPRIME UN RENGLON DE DETALLE DE LA TABLA ------------------
049000       4200-IMPRIMIR-RENGLON-I.
049100
049200           MOVE SPACES                      TO IMP-REG-TABLA
049300           COMPUTE IMP-RANK = IDX-POS
049400           MOVE WS-POS-NOMBRE(IDX-POS)       TO IMP-NOMBRE
049500           MOVE WS-POS-PUNTOS(IDX-POS)       TO IMP-PUNTOS
049600           MOVE WS-POS-GANADOS(IDX-POS)      TO IMP-GANADOS
049700           MOVE WS-POS-PERDIDOS(IDX-POS)     TO IMP-PERDIDOS
049800           MOVE WS-POS-FRAM-GAN(IDX-POS)     TO IMP-FRAM-GAN
049900           MOVE WS-POS-FRAM-PER(IDX-POS)     TO IMP-FRAM-PER
050000           MOVE WS-POS-DIFF(IDX-POS)         TO IMP-DIFF-FRAM
050100           MOVE WS-POS-SOS(IDX-POS)          TO IMP-SOS
050200           MOVE WS-POS-BUCHHOLZ(IDX-POS)     TO IMP-BUCHHOLZ
050300           WRITE REC-TABLA FROM IMP-REG-TABLA
050400           AFTER ADVANCING 1 LINE
050500           ADD 1 TO WS-CANT-IMPRESOS.
050600
050700       4200-IMPRIMIR-RENGLON-F. EXIT.
050800
050900*---- PIE DE PAGINA: CANTIDAD DE JUGADORES LISTADOS --------------
051000       4300-PIE-I.
051100
051200           MOVE SPACES             TO IMP-PIE-TABLA
051300           MOVE WS-CANT-IMPRESOS   TO IMP-PIE-CANT
051400           WRITE REC-TABLA FROM IMP-PIE-TABLA
051500           AFTER ADVANCING 2 LINES.
051600
051700       4300-PIE-F. EXIT.
051800
051900
052000*----  CUERPO FINAL - CIERRA ARCHIVOS
052100*    -----------------------------
052200       9999-FINAL-I.
052300
052400           CLOSE TABLA
052500           IF FS-TABLA IS NOT EQUAL '00' THEN
052600           DISPLAY '* ERROR EN CLOSE TABLA = ' FS-TABLA
052700           MOVE 9999 TO RETURN-CODE
052800           END-IF
052900
053000           DISPLAY
053100               '=============================================='
053200           DISPLAY ' TABLA DE POSICIONES FINALIZADA'
053300           DISPLAY
053400               '=============================================='.
053500
053600       9999-FINAL-F. EXIT.
