000100******************************************************************
000200*    COPY CPPARTID.
000300*    LAYOUT PARTIDO (CALENDARIO DE RONDAS + HISTORIAL DE FRAMES)
000400*    KC02788.ALU9999.LIGABIL.PARTID
000500*    LARGO 220 BYTES
000600******************************************************************
000700*    H. RAMOS    1987-03-11  ALTA ORIGINAL DEL LAYOUT.
000800*    M. SOSA      1994-07-02  SE AGREGA EL DETALLE POR FRAME
000900*                             (PRT-FRAME, OCCURS 9) PARA PODER
001000*                             RECONSTRUIR CADA FRAME JUGADO.
001100******************************************************************
001200       01  REG-PARTID.
001300           03  PRT-RONDA           PIC 9(02)    VALUE ZEROS.
001400           03  PRT-PARTID-ID       PIC X(08)    VALUE SPACES.
001500           03  PRT-JUG1-ID         PIC X(08)    VALUE SPACES.
001600*    EN BLANCO CUANDO EL PARTIDO ES UN BYE
001700           03  PRT-JUG2-ID         PIC X(08)    VALUE SPACES.
001800*    'PENDIENT' O 'COMPLETA'
001900           03  PRT-ESTADO          PIC X(10)    VALUE 'PENDIENT'.
002000           03  PRT-ES-BYE          PIC X(01)    VALUE 'N'.
002100           03  PRT-FR1-GAN         PIC 9(02)    VALUE ZEROS.
002200           03  PRT-FR2-GAN         PIC 9(02)    VALUE ZEROS.
002300*    VISTA NUMERICA DE LOS DOS TANTEADORES PARA COMPARAR RAPIDO
002400           03  PRT-FRGAN-R REDEFINES PRT-FR1-GAN.
002500               05  PRT-FRGAN-PAR   PIC 9(04).
002600           03  PRT-GANADOR-ID      PIC X(08)    VALUE SPACES.
002700*    FORMATO AAAA-MM-DDTHH:MM:SSZ
002800           03  PRT-FECHA-CIERRE    PIC X(20)    VALUE SPACES.
002900           03  PRT-CANT-FRAMES     PIC 9(01)    VALUE ZEROS.
003000           03  PRT-FRAME OCCURS 9 TIMES.
003100               05  FR-NUMERO       PIC 9(01)    VALUE ZEROS.
003200               05  FR-P1-TANTEO    PIC 9(03)    VALUE ZEROS.
003300               05  FR-P2-TANTEO    PIC 9(03)    VALUE ZEROS.
003400*        VISTA COMBINADA DE AMBOS TANTEOS DEL FRAME
003500               05  FR-TANTEO-R REDEFINES FR-P1-TANTEO.
003600                   07  FR-TANTEO-PAR PIC 9(06).
003700               05  FR-GANADOR-ID   PIC X(08)    VALUE SPACES.
003800           03  FILLER              PIC X(15)    VALUE SPACES.
