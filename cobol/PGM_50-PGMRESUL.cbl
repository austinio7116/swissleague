000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMRESUL.
000300       AUTHOR. H. RAMOS.
000400       INSTALLATION. LIGA DE BILLAR - AREA SISTEMAS.
000500       DATE-WRITTEN. 11/03/87.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - AREA SISTEMAS DE LA LIGA.
000800*****************************************************************
000900*    PGMRESUL - PROCESO DE RESULTADOS DE RONDA
001000*    =============================================
001100*    LEE LAS LINEAS DE RESULTADO INFORMADAS POR LAS MESAS
001200*    (DDRESUL), RESUELVE LOS DOS JUGADORES CONTRA EL PADRON
001300*    (DDJUGADO) POR NOMBRE EXACTO O POR PARECIDO, BUSCA EL
001400*    PARTIDO PENDIENTE ENTRE AMBOS EN EL CALENDARIO (DDPARTID),
001500*    VALIDA EL RESULTADO FRAME POR FRAME Y LO APLICA AL PARTIDO,
001600*    CIERRA LA RONDA CUANDO CORRESPONDE Y REESCRIBE EL CALENDARIO
001700*    COMPLETO (DDPARTOU).  POR CADA LINEA EMITE UNA CONFIRMACION
001800*    O UN RECHAZO A DDCONFIR.  AL TERMINAR DE APLICAR TODAS LAS
001900*    LINEAS, LLAMA A PGMESTAD PARA DEJAR LAS ESTADISTICAS AL DIA.
002000*****************************************************************
002100*    REGISTRO DE CAMBIOS
002200*    -------------------------------------------------------------
002300*    11/03/87  H.RAMOS  REQ-0901  ALTA DEL PROGRAMA.
002400*    02/09/88  H.RAMOS  REQ-0944  SE AGREGA EL PARSEO DE LA LINEA
002500*                                 LIBRE (ANTES EL RESULTADO VENIA
002600*                                 EN CAMPOS FIJOS DESDE LA MESA).
002700*    14/05/90  R.DIAZ   REQ-1077  BUSQUEDA POR PARECIDO DE NOMBRE
002800*                                 (SE LLAMA A PGMSIMIL) PARA NO
002900*                                 RECHAZAR RESULTADOS POR ERRORES
003000*                                 DE TIPEO EN LA PLANILLA DE MESA.
003100*    30/01/92  M.SOSA   REQ-1205  CIERRE AUTOMATICO DE RONDA
003200*    CUANDO
003300*                                 SE COMPLETA EL ULTIMO PARTIDO.
003400*    18/07/95  R.DIAZ   REQ-1418  VALIDACION DE FRAMES EMPATADOS Y
003500*                                 DE TOTAL RECLAMADO VS TANTEO
003600*    REAL.
003700*    21/11/98  H.RAMOS  REQ-1611  AJUSTE Y2K: PRT-FECHA-CIERRE Y
003800*                                 LLI-FECHA-ACTUAL PASAN A GUARDAR
003900*                                 EL ANIO EN 4 POSICIONES.
004000*    09/03/01  M.SOSA   REQ-1705  AL CERRAR LA RONDA SE LLAMA A
004100*                                 PGMESTAD EN EL MISMO PASO (ANTES
004200*                                 HABIA QUE CORRER UN PASO
004300*    APARTE).
004400*    22/02/05  M.SOSA   REQ-1835  SE SACAN LOS PERFORM EN LINEA DE
004500*                                 LA CARGA DE TABLAS, DE LA
004600*    BUSQUEDA
004700*                                 DE PARTIDO Y DE LA VALIDACION Y
004800*                                 GRABACION DE FRAMES; QUEDAN COMO
004900*                                 PARRAFOS APARTE IGUAL QUE EL
005000*                                 RESTO DEL PROGRAMA.
005100*    14/06/05  R.DIAZ   REQ-1847  EL COTEJO EXACTO DE NOMBRES SE
005200*                                 HACE CON TABLA DE TRADUCCION
005300*                                 PROPIA, SIN USAR LA FUNCION
005400*                                 INTRINSECA DE MAYUSCULAS (NO
005500*                                 DISPONIBLE EN EL COMPILADOR DE
005600*                                 PRODUCCION).
005700*    14/03/12  R.DIAZ   REQ-1902  EL PARSEO DE LA LINEA LIBRE
005800*                                 QUEDABA A MEDIO HACER: NUNCA SE
005900*                                 TOMABA EL MARCADOR GENERAL NI
006000*                                 LOS FRAMES, SE RECHAZABA TODO.
006100*                                 SE IMPLEMENTA EL BARRIDO TOKEN
006200*                                 POR TOKEN DE LA MITAD DERECHA;
006300*                                 SE AGREGA LA COMBINACION
006400*                                 ' vS ' QUE FALTABA EN EL
006500*                                 SEPARADOR; SE DA DE ALTA EL
006600*                                 AVISO DE PENDIENTES DE UN SOLO
006700*                                 JUGADOR CUANDO NO SE ENCUENTRA
006800*                                 EL PARTIDO DEL PAR; Y SE CONECTA
006900*                                 CPRONDA AL CIERRE DE RONDA
007000*                                 (ESTABA DECLARADA PERO NUNCA SE
007100*                                 USABA).
007200*    21/03/12  R.DIAZ   REQ-1908  EL JUGADOR 2 NUNCA SE COTEJABA
007300*                                 CONTRA EL PADRON, SE USABA TAL
007400*                                 CUAL VENIA TIPEADO; SE AGREGA LA
007500*                                 SEGUNDA CORRIDA DEL RESOLVEDOR.
007600*                                 EL COTEJO DE CALENDARIO PASA A
007700*                                 EXIGIR EL PAR COMPLETO (ANTES
007800*                                 ALCANZABA CON UN SOLO JUGADOR).
007900*                                 LA LINEA DE CONFIRMACION PASA A
008000*                                 LLEVAR EL NOMBRE DEL PADRON PARA
008100*                                 LOS DOS JUGADORES. SE AGREGA LA
008200*                                 VALIDACION DE PARTIDO COMPLETO
008300*                                 SEGUN EL MEJOR-DE (WS-FRAMES-
008400*                                 PARA-GANAR NO SE USABA). Y SE
008500*                                 ENCADENA PGMTABLA DESPUES DE
008600*                                 PGMESTAD EN EL CIERRE DE LIGA.
008700*****************************************************************
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900       ENVIRONMENT DIVISION.
009000       CONFIGURATION SECTION.
009100
009200       SPECIAL-NAMES.
009300           C01 IS TOP-OF-FORM.
009400
009500       INPUT-OUTPUT SECTION.
009600       FILE-CONTROL.
009700
009800       SELECT LLIGA    ASSIGN DDLLIGA
009900           FILE STATUS IS FS-LLIGA.
010000
010100       SELECT JUGADO   ASSIGN DDJUGADO
010200           FILE STATUS IS FS-JUGADO.
010300
010400       SELECT PARTID   ASSIGN DDPARTID
010500           FILE STATUS IS FS-PARTID.
010600
010700       SELECT PARTOU   ASSIGN DDPARTOU
010800           FILE STATUS IS FS-PARTOU.
010900
011000       SELECT RESUL    ASSIGN DDRESUL
011100           ORGANIZATION IS LINE SEQUENTIAL
011200           FILE STATUS IS FS-RESUL.
011300
011400       SELECT CONFIR   ASSIGN DDCONFIR
011500           FILE STATUS IS FS-CONFIR.
011600
011700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800       DATA DIVISION.
011900       FILE SECTION.
012000
012100       FD  LLIGA
012200           BLOCK CONTAINS 0 RECORDS
012300           RECORDING MODE IS F.
012400       01  REC-LLIGA          PIC X(64).
012500
012600       FD  JUGADO
012700           BLOCK CONTAINS 0 RECORDS
012800           RECORDING MODE IS F.
012900       01  REC-JUGADO         PIC X(50).
013000
013100       FD  PARTID
013200           BLOCK CONTAINS 0 RECORDS
013300           RECORDING MODE IS F.
013400       01  REC-PARTID         PIC X(220).
013500
013600       FD  PARTOU
013700           BLOCK CONTAINS 0 RECORDS
013800           RECORDING MODE IS F.
013900       01  REC-PARTOU         PIC X(220).
014000
014100       FD  RESUL
014200           RECORD CONTAINS 120 CHARACTERS.
014300       01  REC-RESUL          PIC X(120).
014400
014500       FD  CONFIR
014600           BLOCK CONTAINS 0 RECORDS
014700           RECORDING MODE IS F.
014800       01  REC-CONFIR         PIC X(96).
014900
015000
015100       WORKING-STORAGE SECTION.
015200*=======================*
015300
015400       77  FILLER        PIC X(20) VALUE
015500           '* INICIO WS *'.
015600
015700*---- FILE STATUS -----------------------------------------------
015800       77  FS-LLIGA                PIC XX   VALUE SPACES.
015900       77  FS-JUGADO                PIC XX   VALUE SPACES.
016000           88  FS-JUGADO-FIN                VALUE '10'.
016100       77  FS-PARTID                PIC XX   VALUE SPACES.
016200           88  FS-PARTID-FIN                VALUE '10'.
016300       77  FS-PARTOU                PIC XX   VALUE SPACES.
016400       77  FS-RESUL                 PIC XX   VALUE SPACES.
016500           88  FS-RESUL-FIN                 VALUE '10'.
016600       77  FS-CONFIR                PIC XX   VALUE SPACES.
016700
016800*---- COPY DE LOS LAYOUTS DE REGISTRO ---------------------------
016900           COPY CPLLIGA.
017000           COPY CPJUGADO.
017100           COPY CPPARTID.
017200           COPY CPRESULT.
017300           COPY CPRONDA.
017400
017500*---- TABLA DE JUGADORES EN MEMORIA (PADRON COMPLETO) -----------
017600       01  WS-TAB-JUGADORES.
017700           03  WS-JUG-CANT         PIC 9(03) COMP  VALUE ZEROS.
017800           03  WS-JUG-ENTRY OCCURS 1 TO 100 TIMES
017900           DEPENDING ON WS-JUG-CANT
018000           INDEXED BY IDX-JUG.
018100           05  WS-JUG-TAB-ID       PIC X(08).
018200           05  WS-JUG-TAB-NOMBRE   PIC X(30).
018300           05  WS-JUG-TAB-ACTIVO   PIC X(01).
018400
018500*---- TABLA DE PARTIDOS EN MEMORIA (CALENDARIO COMPLETO) --------
018600       01  WS-TAB-PARTIDOS.
018700           03  WS-PRT-CANT         PIC 9(03) COMP  VALUE ZEROS.
018800           03  WS-PRT-ENTRY OCCURS 1 TO 200 TIMES
018900           DEPENDING ON WS-PRT-CANT
019000           INDEXED BY IDX-PRT.
019100           05  WS-PRT-TAB      PIC X(220).
019200*       VISTA DEL PARTIDO DE LA TABLA PARA PODER USAR LOS
019300*       NOMBRES DE CAMPO DE CPPARTID SOBRE LA ENTRADA CORRIENTE
019400       01  WS-PRT-VISTA REDEFINES WS-TAB-PARTIDOS.
019500           03  FILLER              PIC X(03).
019600           03  FILLER              PIC X(200) OCCURS 1 TO 200
019700               TIMES
019800           DEPENDING ON WS-PRT-CANT.
019900
020000*---- INDICES Y APUNTADORES DE TRABAJO --------------------------
020100       77  IDX-J                   PIC 9(03) COMP  VALUE ZEROS.
020200       77  IDX-P                   PIC 9(03) COMP  VALUE ZEROS.
020300       77  WS-PRT-LOCALIZADO       PIC 9(03) COMP  VALUE ZEROS.
020400       77  WS-RONDA-LOCALIZADA     PIC 9(02) COMP  VALUE ZEROS.
020500       77  WS-PRT-RONDA-FIN        PIC 9(03) COMP  VALUE ZEROS.
020600
020700*---- DATOS PARA EL AVISO DE PARTIDOS PENDIENTES DE UN JUGADOR --
020800*---- (VARIANTE DEL BUSCADOR DE PARTIDOS POR JUGADOR UNICO) -----
020900       77  WS-RIVAL-ID             PIC X(08)   VALUE SPACES.
021000       77  WS-RIVAL-NOMBRE         PIC X(30)   VALUE SPACES.
021100
021200*---- RESULTADO DE LA BUSQUEDA DE JUGADOR -----------------------
021300       01  WS-MATCH-JUG.
021400           03  MJ-ENCONTRO         PIC X(01)   VALUE 'N'.
021500           88  MJ-HUBO-MATCH               VALUE 'Y'.
021600           03  MJ-IDX              PIC 9(03) COMP  VALUE ZEROS.
021700           03  MJ-SCORE            PIC 9V9999      VALUE ZEROS.
021800       01  WS-MEJOR-SCORE REDEFINES WS-MATCH-JUG.
021900           03  MS-BANDERA          PIC X(01).
022000           03  MS-IDX-MEJOR        PIC 9(03) COMP.
022100           03  MS-SCORE-MEJOR      PIC 9V9999.
022200
022300*---- INDICE DEFINITIVO DE CADA JUGADOR YA RESUELTO (MJ-IDX ES --
022400*---- SOLO AREA DE TRABAJO DE LA BUSQUEDA, SE PISA CON LA -------
022500*---- SEGUNDA CORRIDA DEL RESOLVEDOR; ESTOS DOS SE CONSERVAN) ---
022600*   R.DIAZ 14/03/12 REQ-1902: ALTA, ANTES SOLO SE GUARDABA EL
022700*   JUGADOR 1 Y EL 2 NUNCA SE COTEJABA CONTRA EL PADRON.
022800       77  WS-JUG1-IDX             PIC 9(03) COMP  VALUE ZEROS.
022900       77  WS-JUG2-IDX             PIC 9(03) COMP  VALUE ZEROS.
023000       77  WS-JUG1-NOMBRE          PIC X(30)   VALUE SPACES.
023100       77  WS-JUG2-NOMBRE          PIC X(30)   VALUE SPACES.
023200
023300*---- PARAMETROS DE LA LLAMADA A PGMSIMIL -----------------------
023400       01  WS-PARM-SIMIL.
023500           03  PS-NOMBRE-A         PIC X(30)   VALUE SPACES.
023600           03  PS-NOMBRE-B         PIC X(30)   VALUE SPACES.
023700           03  PS-SCORE            PIC 9V9999  VALUE ZEROS.
023800
023900       77  WS-PGMSIMIL             PIC X(08)   VALUE 'PGMSIMIL'.
024000
024100*---- TABLA MAYUSCULAS/MINUSCULAS PARA EL COTEJO EXACTO DE ------
024200*---- NOMBRES (IGUAL IDEA QUE LA DE PGMSIMIL) --------------------
024300       01  WS-TABLA-MAYUS  PIC X(26) VALUE
024400           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024500       01  WS-TABLA-MINUS  PIC X(26) VALUE
024600           'abcdefghijklmnopqrstuvwxyz'.
024700       01  WS-NOMA-MAYUS           PIC X(30)   VALUE SPACES.
024800       01  WS-NOMB-MAYUS           PIC X(30)   VALUE SPACES.
024900
025000*---- AREA DE TRABAJO PARA EL BARRIDO DE TOKENS DE LA MITAD -----
025100*---- DERECHA DE LA LINEA (NOMBRE2 Y LOS MARCADORES) ------------
025200       77  WS-MITAD-DER             PIC X(100)  VALUE SPACES.
025300       77  WS-PTR-MITAD             PIC 9(03) COMP  VALUE ZEROS.
025400       77  WS-TOKEN-ACTUAL          PIC X(20)   VALUE SPACES.
025500       77  WS-TOKEN-ES-MARCADOR     PIC X(01)   VALUE 'N'.
025600           88  TOKEN-ES-MARCADOR                VALUE 'Y'.
025700       77  WS-VIO-MARCADOR-GENERAL  PIC X(01)   VALUE 'N'.
025800           88  VIO-MARCADOR-GENERAL             VALUE 'Y'.
025900       77  WS-POS-GUION             PIC 9(02) COMP  VALUE ZEROS.
026000       77  WS-LARGO-TOKEN           PIC 9(02) COMP  VALUE ZEROS.
026100       77  WS-IDX-CAR               PIC 9(03) COMP  VALUE ZEROS.
026200       77  WS-IDX-INI               PIC 9(03) COMP  VALUE ZEROS.
026300       77  WS-VAL-P1                PIC 9(03) COMP  VALUE ZEROS.
026400       77  WS-VAL-P2                PIC 9(03) COMP  VALUE ZEROS.
026500       77  WS-VAL-DIGITO            PIC 9(01) COMP  VALUE ZEROS.
026600       77  WS-TODO-DIGITO-IZQ       PIC X(01)   VALUE 'Y'.
026700           88  TODO-DIGITO-IZQ                  VALUE 'Y'.
026800       77  WS-TODO-DIGITO-DER       PIC X(01)   VALUE 'Y'.
026900           88  TODO-DIGITO-DER                  VALUE 'Y'.
027000
027100*---- ACUMULADOR DEL NOMBRE DEL SEGUNDO JUGADOR (PUEDE VENIR ----
027200*---- REPARTIDO EN VARIOS TOKENS SEPARADOS POR ESPACIO) ---------
027300       01  WS-NOMBRE2-ACUM          PIC X(30)   VALUE SPACES.
027400       77  WS-LARGO-NOMBRE2         PIC 9(02) COMP  VALUE ZEROS.
027500
027600*---- CONTEO DE TOKENS DESPUES DEL SEPARADOR "VS" ----------------
027700       77  WS-TOKEN-CONTEO          PIC X(20)   VALUE SPACES.
027800       77  WS-PTR-CONTEO            PIC 9(03) COMP  VALUE ZEROS.
027900       77  WS-CANT-TOKENS           PIC 9(02) COMP  VALUE ZEROS.
028000
028100*---- VALIDACION DE RESULTADO -----------------------------------
028200       77  WS-RESULT-VALIDO        PIC X(01)   VALUE 'Y'.
028300           88  RESULT-OK                       VALUE 'Y'.
028400           88  RESULT-RECHAZADO                VALUE 'N'.
028500       77  WS-MOTIVO-RECHAZO       PIC X(40)   VALUE SPACES.
028600
028700       77  WS-FRAMES-PARA-GANAR    PIC 9(01) COMP  VALUE ZEROS.
028800       77  WS-CONT-P1-GANA         PIC 9(02) COMP  VALUE ZEROS.
028900       77  WS-CONT-P2-GANA         PIC 9(02) COMP  VALUE ZEROS.
029000       77  WS-SUBIO-ORDEN          PIC X(01)       VALUE 'N'.
029100           88  SUBIO-ORDEN-INVERTIDO            VALUE 'Y'.
029200
029300*---- CONTADORES DE CORRIDA -------------------------------------
029400       77  WS-LINEAS-LEIDAS        PIC 9(05) COMP  VALUE ZEROS.
029500       77  WS-RESULT-APLICADOS     PIC 9(05) COMP  VALUE ZEROS.
029600       77  WS-RESULT-RECHAZADOS    PIC 9(05) COMP  VALUE ZEROS.
029700       77  WS-NUM-PRINT            PIC ZZZZ9       VALUE ZEROS.
029800
029900*---- LINEA DE CONFIRMACION / RECHAZO ---------------------------
030000       01  WS-LINEA-CONFIR.
030100           03  LC-RONDA            PIC Z9      VALUE ZEROS.
030200           03  FILLER              PIC X(01)   VALUE SPACE.
030300           03  LC-JUG1             PIC X(30)   VALUE SPACES.
030400           03  FILLER              PIC X(01)   VALUE SPACE.
030500           03  LC-JUG2             PIC X(30)   VALUE SPACES.
030600           03  FILLER              PIC X(01)   VALUE SPACE.
030700           03  LC-MARCADOR         PIC X(05)   VALUE SPACES.
030800           03  FILLER              PIC X(01)   VALUE SPACE.
030900           03  LC-GANADOR          PIC X(30)   VALUE SPACES.
031000       01  WS-LINEA-RECHAZO REDEFINES WS-LINEA-CONFIR.
031100           03  LR-ETIQUETA         PIC X(16)   VALUE SPACES.
031200           03  LR-MOTIVO           PIC X(80)   VALUE SPACES.
031300
031400*---- AREA DE TRABAJO PARA ARMAR EL MARCADOR EDITADO DE LA LINEA
031500*---- DE CONFIRMACION (DOS DIGITOS, GUION, DOS DIGITOS) ----------
031600*   R.DIAZ 28/03/12 REQ-1911: ALTA, LC-MARCADOR NUNCA SE LLENABA.
031700       77  WS-MARC-P1              PIC Z9.
031800       77  WS-MARC-P2              PIC Z9.
031900       77  WS-GAN-ID                PIC X(08)   VALUE SPACES.
032000
032100       77  FILLER        PIC X(20) VALUE
032200           '* FINAL  WS *'.
032300
032400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032500       PROCEDURE DIVISION.
032600
032700       MAIN-PROGRAM-I.
032800
032900           PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
033000           PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
033100           UNTIL FS-RESUL-FIN
033200           PERFORM 8000-CERRAR-LIGA-I THRU 8000-CERRAR-LIGA-F
033300           PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
033400
033500       MAIN-PROGRAM-F. GOBACK.
033600
033700
033800*----  CUERPO INICIO - CARGA LAS TABLAS EN MEMORIA --------------
033900       1000-INICIO-I.
034000
034100           OPEN INPUT  LLIGA
034200           IF FS-LLIGA IS NOT EQUAL '00' THEN
034300           DISPLAY '* ERROR EN OPEN LLIGA = ' FS-LLIGA
034400           MOVE 9999 TO RETURN-CODE
034500           END-IF
034600           READ LLIGA INTO REG-LLIGA
034700           CLOSE LLIGA
034800
034900           OPEN INPUT  RESUL
035000           IF FS-RESUL IS NOT EQUAL '00' THEN
035100           DISPLAY '* ERROR EN OPEN RESUL = ' FS-RESUL
035200           MOVE 9999 TO RETURN-CODE
035300           SET FS-RESUL-FIN TO TRUE
035400           END-IF
035500
035600           OPEN OUTPUT CONFIR
035700           IF FS-CONFIR IS NOT EQUAL '00' THEN
035800           DISPLAY '* ERROR EN OPEN CONFIR = ' FS-CONFIR
035900           MOVE 9999 TO RETURN-CODE
036000           SET FS-RESUL-FIN TO TRUE
036100           END-IF
036200
036300           COMPUTE WS-FRAMES-PARA-GANAR = (LLI-MEJOR-DE / 2) + 1
036400
036500           PERFORM 1100-CARGAR-JUGADORES-I THRU
036600               1100-CARGAR-JUGADORES-F
036700           PERFORM 1200-CARGAR-PARTIDOS-I  THRU
036800               1200-CARGAR-PARTIDOS-F
036900
037000           IF NOT FS-RESUL-FIN THEN
037100           PERFORM 2900-LEER-RESUL-I THRU 2900-LEER-RESUL-F
037200       END-IF.
037300
037400       1000-INICIO-F. EXIT.
037500
037600
037700*---- CARGA EL PADRON COMPLETO EN WS-TAB-JUGADORES ---------------
037800       1100-CARGAR-JUGADORES-I.
037900
038000           MOVE ZEROS TO WS-JUG-CANT
038100           OPEN INPUT JUGADO
038200           IF FS-JUGADO IS NOT EQUAL '00' THEN
038300           DISPLAY '* ERROR EN OPEN JUGADO = ' FS-JUGADO
038400           MOVE 9999 TO RETURN-CODE
038500           ELSE
038600           PERFORM 1110-LEER-JUGADO-I THRU 1110-LEER-JUGADO-F
038700           UNTIL FS-JUGADO-FIN
038800           CLOSE JUGADO
038900       END-IF.
039000
039100       1100-CARGAR-JUGADORES-F. EXIT.
039200
039300*---- LEE UN JUGADOR Y LO SUBE A LA TABLA EN MEMORIA -------------
039400       1110-LEER-JUGADO-I.
039500
039600           READ JUGADO INTO REG-JUGADO
039700           EVALUATE FS-JUGADO
039800           WHEN '00'
039900           ADD 1 TO WS-JUG-CANT
040000           SET IDX-JUG TO WS-JUG-CANT
040100           MOVE JUG-ID      TO WS-JUG-TAB-ID(IDX-JUG)
040200           MOVE JUG-NOMBRE  TO WS-JUG-TAB-NOMBRE(IDX-JUG)
040300           MOVE JUG-ACTIVO  TO WS-JUG-TAB-ACTIVO(IDX-JUG)
040400           WHEN '10'
040500           CONTINUE
040600           WHEN OTHER
040700           DISPLAY '* ERROR EN LECTURA JUGADO = ' FS-JUGADO
040800           MOVE 9999 TO RETURN-CODE
040900           SET FS-JUGADO-FIN TO TRUE
041000       END-EVALUATE.
041100
041200       1110-LEER-JUGADO-F. EXIT.
041300
041400
041500*---- CARGA EL CALENDARIO COMPLETO EN WS-TAB-PARTIDOS ------------
041600       1200-CARGAR-PARTIDOS-I.
041700
041800           MOVE ZEROS TO WS-PRT-CANT
041900           SET FS-PARTID-FIN TO FALSE
042000           OPEN INPUT PARTID
042100           IF FS-PARTID IS NOT EQUAL '00' THEN
042200           DISPLAY '* ERROR EN OPEN PARTID = ' FS-PARTID
042300           MOVE 9999 TO RETURN-CODE
042400           ELSE
042500           PERFORM 1210-LEER-PARTID-I THRU 1210-LEER-PARTID-F
042600           UNTIL FS-PARTID-FIN
042700           CLOSE PARTID
042800       END-IF.
042900
043000       1200-CARGAR-PARTIDOS-F. EXIT.
043100
043200*---- LEE UN PARTIDO Y LO SUBE A LA TABLA EN MEMORIA -------------
043300       1210-LEER-PARTID-I.
043400
043500           READ PARTID INTO REC-PARTID
043600           EVALUATE FS-PARTID
043700           WHEN '00'
043800           ADD 1 TO WS-PRT-CANT
043900           SET IDX-PRT TO WS-PRT-CANT
044000           MOVE REC-PARTID TO WS-PRT-TAB(IDX-PRT)
044100           WHEN '10'
044200           CONTINUE
044300           WHEN OTHER
044400           DISPLAY '* ERROR EN LECTURA PARTID = ' FS-PARTID
044500           MOVE 9999 TO RETURN-CODE
044600           SET FS-PARTID-FIN TO TRUE
044700       END-EVALUATE.
044800
044900       1210-LEER-PARTID-F. EXIT.
045000
045100
045200*---- UN RESULTADO POR VUELTA DEL LOOP PRINCIPAL -----------------
045300*   R.DIAZ 28/03/12 REQ-1911: 2500-APLICAR-RESULT-I PUEDE RECHAZAR
045400*   EL RESULTADO A MITAD DE CAMINO (PARTIDO NO ENCONTRADO, FRAME
045500*   EMPATADO, MARCADOR QUE NO CIERRA, PARTIDO INCOMPLETO) Y ANTES
045600*   SE SEGUIA DE LARGO A 2600-CONFIRMAR-I COMO SI HUBIERA QUEDADO
045700*   BIEN; SE VUELVE A COTEJAR RESULT-OK DESPUES DEL PERFORM.
045800       2000-PROCESO-I.
045900
046000           PERFORM 2100-PARSEAR-LINEA-I THRU 2100-PARSEAR-LINEA-F
046100
046200           IF RP-LINEA-OK = 'Y' THEN
046300           PERFORM 2200-BUSCAR-JUGADOR-I THRU
046400               2200-BUSCAR-JUGADOR-F
046500           END-IF
046600
046700           IF RESULT-OK THEN
046800           PERFORM 2500-APLICAR-RESULT-I THRU
046900               2500-APLICAR-RESULT-F
047000           END-IF
047100
047200           IF RESULT-OK THEN
047300           PERFORM 2600-CONFIRMAR-I      THRU 2600-CONFIRMAR-F
047400           ELSE
047500           ADD 1 TO WS-RESULT-RECHAZADOS
047600           PERFORM 2650-RECHAZAR-I       THRU 2650-RECHAZAR-F
047700           END-IF
047800
047900           PERFORM 2900-LEER-RESUL-I THRU 2900-LEER-RESUL-F.
048000
048100       2000-PROCESO-F. EXIT.
048200
048300
048400*---- PARSEA LA LINEA LIBRE "NOMBRE1 VS NOMBRE2 F1-F2 S1-S2 ..." -
048500       2100-PARSEAR-LINEA-I.
048600
048700           MOVE SPACES TO WS-RESULT-PARSE
048800           MOVE ZEROS  TO RP-TOTAL-P1 RP-TOTAL-P2 RP-CANT-FRAMES
048900           MOVE 'Y'    TO RP-LINEA-OK
049000           SET RESULT-OK TO TRUE
049100           MOVE SPACES TO WS-MOTIVO-RECHAZO
049200
049300           PERFORM 2110-UBICAR-SEPARADOR-I THRU
049400               2110-UBICAR-SEPARADOR-F
049500
049600           IF RP-LINEA-OK = 'Y' THEN
049700           PERFORM 2115-CONTAR-TOKENS-I THRU
049800               2115-CONTAR-TOKENS-F
049900           END-IF
050000
050100           IF RP-LINEA-OK = 'Y' THEN
050200           PERFORM 2120-UBICAR-TOTAL-I THRU 2120-UBICAR-TOTAL-F
050300           END-IF
050400
050500           IF RP-LINEA-OK = 'Y' THEN
050600           PERFORM 2130-UBICAR-FRAMES-I THRU 2130-UBICAR-FRAMES-F
050700       END-IF.
050800
050900       2100-PARSEAR-LINEA-F. EXIT.
051000
051100*---- UBICA EL SEPARADOR "VS" Y PARTE LA LINEA EN DOS MITADES ----
051200       2110-UBICAR-SEPARADOR-I.
051300
051400*   ESTA VERSION SIMPLIFICADA ASUME QUE LA PLANILLA DE MESA
051500*   ESCRIBE SIEMPRE UN SOLO ESPACIO ANTES Y DESPUES DEL
051600*   SEPARADOR "VS", EN CUALQUIERA DE SUS CUATRO COMBINACIONES
051700*   DE MAYUSCULA/MINUSCULA; SI NO APARECE NINGUNA DE LAS
051800*   CUATRO LA LINEA SE RECHAZA.
051900*   R.DIAZ 14/03/12 REQ-1902: SE AGREGO LA COMBINACION ' vS '
052000*   QUE FALTABA (SOLO SE CUBRIAN TRES DE LAS CUATRO).
052100           MOVE SPACES TO RP-NOMBRE1
052200           MOVE SPACES TO WS-MITAD-DER
052300           UNSTRING REC-RESUL
052400               DELIMITED BY ' VS ' OR ' Vs ' OR ' vs ' OR ' vS '
052500               INTO RP-NOMBRE1 WS-MITAD-DER
052600           END-UNSTRING
052700
052800           IF RP-NOMBRE1 = SPACES OR WS-MITAD-DER = SPACES THEN
052900           MOVE 'N' TO RP-LINEA-OK
053000           MOVE 'SEPARADOR VS NO ENCONTRADO' TO WS-MOTIVO-RECHAZO
053100           SET RESULT-RECHAZADO TO TRUE
053200       END-IF.
053300
053400       2110-UBICAR-SEPARADOR-F. EXIT.
053500
053600*---- CUENTA LOS TOKENS QUE QUEDARON DESPUES DE "VS" -------------
053700       2115-CONTAR-TOKENS-I.
053800
053900*   R.DIAZ 14/03/12 REQ-1902: LA LINEA NECESITA AL MENOS EL
054000*   NOMBRE DEL SEGUNDO JUGADOR Y EL MARCADOR GENERAL DESPUES
054100*   DEL SEPARADOR; SI NO HAY POR LO MENOS DOS TOKENS SE
054200*   RECHAZA ACA, ANTES DE BUSCAR EL MARCADOR.
054300           MOVE 1     TO WS-PTR-CONTEO
054400           MOVE ZEROS TO WS-CANT-TOKENS
054500
054600           PERFORM 2116-CONTAR-UNO-I THRU 2116-CONTAR-UNO-F
054700               UNTIL WS-PTR-CONTEO > 100
054800
054900           IF WS-CANT-TOKENS < 2 THEN
055000           MOVE 'N' TO RP-LINEA-OK
055100           MOVE 'FALTAN DATOS DESPUES DEL SEPARADOR VS' TO
055200               WS-MOTIVO-RECHAZO
055300           SET RESULT-RECHAZADO TO TRUE
055400       END-IF.
055500
055600       2115-CONTAR-TOKENS-F. EXIT.
055700
055800*---- TOMA UN TOKEN DE LA MITAD DERECHA SOLO PARA CONTARLO -------
055900       2116-CONTAR-UNO-I.
056000
056100           MOVE SPACES TO WS-TOKEN-CONTEO
056200           IF WS-PTR-CONTEO <= 100 THEN
056300           UNSTRING WS-MITAD-DER DELIMITED BY ALL SPACES
056400               INTO WS-TOKEN-CONTEO
056500               WITH POINTER WS-PTR-CONTEO
056600           END-UNSTRING
056700           IF WS-TOKEN-CONTEO NOT = SPACES THEN
056800           ADD 1 TO WS-CANT-TOKENS
056900           END-IF
057000           ELSE
057100           MOVE 101 TO WS-PTR-CONTEO
057200       END-IF.
057300
057400       2116-CONTAR-UNO-F. EXIT.
057500
057600*---- DENTRO DE LA MITAD DERECHA, SEPARA NOMBRE2 DEL MARCADOR ----
057700       2120-UBICAR-TOTAL-I.
057800
057900*   LA MITAD DERECHA TRAE "NOMBRE2 F1-F2 S1-S2 ...". SE RECORRE
058000*   TOKEN POR TOKEN; LOS QUE NO TIENEN FORMA DIGITO-GUION-DIGITO
058100*   SE VAN ACUMULANDO COMO NOMBRE2 (PUEDE SER UN NOMBRE COMPUESTO
058200*   DE VARIAS PALABRAS); EL PRIMERO QUE SI TIENE ESA FORMA ES EL
058300*   MARCADOR GENERAL Y CIERRA LA BUSQUEDA.
058400*   R.DIAZ 14/03/12 REQ-1902: IMPLEMENTACION REAL DEL BARRIDO,
058500*   ANTES ESTA RUTINA NO HACIA NADA UTIL.
058600           MOVE 1     TO WS-PTR-MITAD
058700           MOVE 'N'   TO WS-VIO-MARCADOR-GENERAL
058800           MOVE SPACES TO WS-NOMBRE2-ACUM
058900
059000           PERFORM 2121-TOMAR-NOMBRE2-I THRU
059100               2121-TOMAR-NOMBRE2-F
059200               UNTIL VIO-MARCADOR-GENERAL
059300               OR WS-PTR-MITAD > 100
059400
059500           MOVE WS-NOMBRE2-ACUM TO RP-NOMBRE2
059600
059700           IF NOT VIO-MARCADOR-GENERAL THEN
059800           MOVE 'N' TO RP-LINEA-OK
059900           MOVE 'NO HAY MARCADOR GENERAL EN LA LINEA' TO
060000               WS-MOTIVO-RECHAZO
060100           SET RESULT-RECHAZADO TO TRUE
060200           ELSE
060300           IF RP-NOMBRE2 = SPACES THEN
060400           MOVE 'N' TO RP-LINEA-OK
060500           MOVE 'FALTA NOMBRE DEL SEGUNDO JUGADOR' TO
060600               WS-MOTIVO-RECHAZO
060700           SET RESULT-RECHAZADO TO TRUE
060800           END-IF
060900       END-IF.
061000
061100       2120-UBICAR-TOTAL-F. EXIT.
061200
061300*---- TOMA UN TOKEN: SI ES EL MARCADOR GENERAL LO GUARDA, SI NO -
061400*---- LO SUMA AL NOMBRE2 EN FORMACION ----------------------------
061500       2121-TOMAR-NOMBRE2-I.
061600
061700           PERFORM 2150-SIG-TOKEN-I THRU 2150-SIG-TOKEN-F
061800
061900           IF WS-TOKEN-ACTUAL = SPACES THEN
062000           CONTINUE
062100           ELSE
062200           PERFORM 2160-ES-MARCADOR-I THRU 2160-ES-MARCADOR-F
062300           IF TOKEN-ES-MARCADOR THEN
062400           MOVE WS-VAL-P1 TO RP-TOTAL-P1
062500           MOVE WS-VAL-P2 TO RP-TOTAL-P2
062600           SET VIO-MARCADOR-GENERAL TO TRUE
062700           ELSE
062800           PERFORM 2129-AGREGAR-NOMBRE2-I THRU
062900               2129-AGREGAR-NOMBRE2-F
063000           END-IF
063100       END-IF.
063200
063300       2121-TOMAR-NOMBRE2-F. EXIT.
063400
063500*---- LARGO OCUPADO DEL NOMBRE2 QUE SE VIENE ARMANDO -------------
063600       2128-LARGO-NOMBRE2-I.
063700
063800           IF WS-NOMBRE2-ACUM(WS-IDX-CAR:1) NOT = SPACE
063900           AND WS-LARGO-NOMBRE2 = ZEROS THEN
064000           MOVE WS-IDX-CAR TO WS-LARGO-NOMBRE2
064100       END-IF.
064200
064300       2128-LARGO-NOMBRE2-F. EXIT.
064400
064500*---- AGREGA UN TOKEN MAS AL NOMBRE2, CON UN ESPACIO DELANTE -----
064600*---- SI YA HABIA ALGO ACUMULADO ---------------------------------
064700       2129-AGREGAR-NOMBRE2-I.
064800
064900           IF WS-NOMBRE2-ACUM = SPACES THEN
065000           MOVE WS-TOKEN-ACTUAL TO WS-NOMBRE2-ACUM
065100           ELSE
065200           MOVE ZEROS TO WS-LARGO-NOMBRE2
065300           PERFORM 2128-LARGO-NOMBRE2-I THRU
065400               2128-LARGO-NOMBRE2-F
065500               VARYING WS-IDX-CAR FROM 30 BY -1
065600               UNTIL WS-IDX-CAR < 1
065700               OR WS-LARGO-NOMBRE2 NOT = ZEROS
065800           IF WS-LARGO-NOMBRE2 + 21 <= 30 THEN
065900           MOVE WS-TOKEN-ACTUAL
066000               TO WS-NOMBRE2-ACUM(WS-LARGO-NOMBRE2 + 2: 20)
066100           END-IF
066200       END-IF.
066300
066400       2129-AGREGAR-NOMBRE2-F. EXIT.
066500
066600*---- TOMA LOS SCORES DE FRAME DE LA LINEA ORIGINAL --------------
066700       2130-UBICAR-FRAMES-I.
066800
066900*   A PARTIR DE DONDE QUEDO EL APUNTADOR DESPUES DEL MARCADOR
067000*   GENERAL, CADA TOKEN SIGUIENTE CON FORMA DIGITO-GUION-DIGITO
067100*   ES UN FRAME MAS (HASTA 9); LOS TOKENS QUE NO TIENEN ESA
067200*   FORMA SE IGNORAN EN SILENCIO, TAL COMO LO PIDE LA PLANILLA.
067300*   R.DIAZ 14/03/12 REQ-1902: IMPLEMENTACION REAL, ANTES ESTA
067400*   RUTINA NUNCA LLEGABA A EJECUTARSE (SIEMPRE RECHAZABA ANTES
067500*   EN 2120 POR EL MARCADOR GENERAL QUE NUNCA SE TOMABA).
067600           MOVE ZEROS TO RP-CANT-FRAMES
067700
067800           PERFORM 2131-TOMAR-FRAME-I THRU 2131-TOMAR-FRAME-F
067900               UNTIL WS-PTR-MITAD > 100
068000               OR RP-CANT-FRAMES >= 9.
068100
068200       2130-UBICAR-FRAMES-F. EXIT.
068300
068400*---- TOMA UN TOKEN Y, SI TIENE FORMA DE MARCADOR, LO CARGA COMO -
068500*---- UN FRAME MAS -----------------------------------------------
068600       2131-TOMAR-FRAME-I.
068700
068800           PERFORM 2150-SIG-TOKEN-I THRU 2150-SIG-TOKEN-F
068900
069000           IF WS-TOKEN-ACTUAL = SPACES THEN
069100           CONTINUE
069200           ELSE
069300           PERFORM 2160-ES-MARCADOR-I THRU 2160-ES-MARCADOR-F
069400           IF TOKEN-ES-MARCADOR THEN
069500           ADD 1 TO RP-CANT-FRAMES
069600           MOVE WS-VAL-P1 TO RP-FR-P1(RP-CANT-FRAMES)
069700           MOVE WS-VAL-P2 TO RP-FR-P2(RP-CANT-FRAMES)
069800           END-IF
069900       END-IF.
070000
070100       2131-TOMAR-FRAME-F. EXIT.
070200
070300*---- ENTREGA EL SIGUIENTE TOKEN NO VACIO DE LA MITAD DERECHA, --
070400*---- SALTANDO ESPACIOS DE SOBRA, O SPACES SI YA NO QUEDA NADA --
070500       2150-SIG-TOKEN-I.
070600
070700           MOVE SPACES TO WS-TOKEN-ACTUAL
070800           PERFORM 2151-TOMAR-UN-TOKEN-I THRU
070900               2151-TOMAR-UN-TOKEN-F
071000               UNTIL WS-TOKEN-ACTUAL NOT = SPACES
071100               OR WS-PTR-MITAD > 100.
071200
071300       2150-SIG-TOKEN-F. EXIT.
071400
071500       2151-TOMAR-UN-TOKEN-I.
071600
071700           IF WS-PTR-MITAD <= 100 THEN
071800           UNSTRING WS-MITAD-DER DELIMITED BY ALL SPACES
071900               INTO WS-TOKEN-ACTUAL
072000               WITH POINTER WS-PTR-MITAD
072100           END-UNSTRING
072200           ELSE
072300           CONTINUE
072400       END-IF.
072500
072600       2151-TOMAR-UN-TOKEN-F. EXIT.
072700
072800*---- CLASIFICA EL TOKEN CORRIENTE: TIENE FORMA DIGITO-GUION- ---
072900*---- DIGITO (UN MARCADOR) O NO LA TIENE -------------------------
073000       2160-ES-MARCADOR-I.
073100
073200           MOVE 'N' TO WS-TOKEN-ES-MARCADOR
073300           MOVE ZEROS TO WS-POS-GUION WS-LARGO-TOKEN
073400           MOVE ZEROS TO WS-VAL-P1 WS-VAL-P2
073500           MOVE 'Y' TO WS-TODO-DIGITO-IZQ WS-TODO-DIGITO-DER
073600
073700           PERFORM 2162-LARGO-TOKEN-I THRU 2162-LARGO-TOKEN-F
073800               VARYING WS-IDX-CAR FROM 20 BY -1
073900               UNTIL WS-IDX-CAR < 1
074000               OR WS-LARGO-TOKEN NOT = ZEROS
074100
074200           IF WS-LARGO-TOKEN NOT = ZEROS THEN
074300           PERFORM 2161-BUSCAR-GUION-I THRU
074400               2161-BUSCAR-GUION-F
074500               VARYING WS-IDX-CAR FROM 1 BY 1
074600               UNTIL WS-IDX-CAR > WS-LARGO-TOKEN
074700               OR WS-POS-GUION NOT = ZEROS
074800           END-IF
074900
075000*   EL GUION NO PUEDE SER NI EL PRIMER NI EL ULTIMO CARACTER
075100*   DEL TOKEN; TIENE QUE HABER AL MENOS UN DIGITO DE CADA LADO.
075200           IF WS-POS-GUION > 1 AND WS-POS-GUION < WS-LARGO-TOKEN
075300           THEN
075400           PERFORM 2163-VALIDAR-IZQ-I THRU
075500               2163-VALIDAR-IZQ-F
075600               VARYING WS-IDX-CAR FROM 1 BY 1
075700               UNTIL WS-IDX-CAR >= WS-POS-GUION
075800           COMPUTE WS-IDX-INI = WS-POS-GUION + 1
075900           PERFORM 2164-VALIDAR-DER-I THRU
076000               2164-VALIDAR-DER-F
076100               VARYING WS-IDX-CAR FROM WS-IDX-INI BY 1
076200               UNTIL WS-IDX-CAR > WS-LARGO-TOKEN
076300           IF TODO-DIGITO-IZQ AND TODO-DIGITO-DER THEN
076400           MOVE 'Y' TO WS-TOKEN-ES-MARCADOR
076500           END-IF
076600       END-IF.
076700
076800       2160-ES-MARCADOR-F. EXIT.
076900
077000*---- BUSCA LA POSICION DEL GUION DENTRO DEL TOKEN ---------------
077100       2161-BUSCAR-GUION-I.
077200
077300           IF WS-TOKEN-ACTUAL(WS-IDX-CAR:1) = '-' THEN
077400           MOVE WS-IDX-CAR TO WS-POS-GUION
077500       END-IF.
077600
077700       2161-BUSCAR-GUION-F. EXIT.
077800
077900*---- LARGO OCUPADO DEL TOKEN (BARRIDO DE DERECHA A IZQUIERDA) ---
078000       2162-LARGO-TOKEN-I.
078100
078200           IF WS-TOKEN-ACTUAL(WS-IDX-CAR:1) NOT = SPACE
078300           AND WS-LARGO-TOKEN = ZEROS THEN
078400           MOVE WS-IDX-CAR TO WS-LARGO-TOKEN
078500       END-IF.
078600
078700       2162-LARGO-TOKEN-F. EXIT.
078800
078900*---- VALIDA UN CARACTER A LA IZQUIERDA DEL GUION Y LO SUMA AL --
079000*---- VALOR ACUMULADO DE ESE LADO DEL MARCADOR -------------------
079100       2163-VALIDAR-IZQ-I.
079200
079300           EVALUATE WS-TOKEN-ACTUAL(WS-IDX-CAR:1)
079400               WHEN '0' THRU '9'
079500               PERFORM 2165-VALOR-DIGITO-I THRU
079600                   2165-VALOR-DIGITO-F
079700               COMPUTE WS-VAL-P1 = WS-VAL-P1 * 10 + WS-VAL-DIGITO
079800               WHEN OTHER
079900               MOVE 'N' TO WS-TODO-DIGITO-IZQ
080000           END-EVALUATE.
080100
080200       2163-VALIDAR-IZQ-F. EXIT.
080300
080400*---- IGUAL QUE LA ANTERIOR PERO PARA EL LADO DERECHO DEL GUION --
080500       2164-VALIDAR-DER-I.
080600
080700           EVALUATE WS-TOKEN-ACTUAL(WS-IDX-CAR:1)
080800               WHEN '0' THRU '9'
080900               PERFORM 2165-VALOR-DIGITO-I THRU
081000                   2165-VALOR-DIGITO-F
081100               COMPUTE WS-VAL-P2 = WS-VAL-P2 * 10 + WS-VAL-DIGITO
081200               WHEN OTHER
081300               MOVE 'N' TO WS-TODO-DIGITO-DER
081400           END-EVALUATE.
081500
081600       2164-VALIDAR-DER-F. EXIT.
081700
081800*---- VALOR NUMERICO DE UN DIGITO DE CARACTER (NO HAY NUMVAL EN -
081900*---- ESTA VERSION DEL COMPILADOR, SE ARMA A MANO CON EVALUATE) --
082000       2165-VALOR-DIGITO-I.
082100
082200           EVALUATE WS-TOKEN-ACTUAL(WS-IDX-CAR:1)
082300               WHEN '0' MOVE 0 TO WS-VAL-DIGITO
082400               WHEN '1' MOVE 1 TO WS-VAL-DIGITO
082500               WHEN '2' MOVE 2 TO WS-VAL-DIGITO
082600               WHEN '3' MOVE 3 TO WS-VAL-DIGITO
082700               WHEN '4' MOVE 4 TO WS-VAL-DIGITO
082800               WHEN '5' MOVE 5 TO WS-VAL-DIGITO
082900               WHEN '6' MOVE 6 TO WS-VAL-DIGITO
083000               WHEN '7' MOVE 7 TO WS-VAL-DIGITO
083100               WHEN '8' MOVE 8 TO WS-VAL-DIGITO
083200               WHEN '9' MOVE 9 TO WS-VAL-DIGITO
083300               WHEN OTHER MOVE 0 TO WS-VAL-DIGITO
083400           END-EVALUATE.
083500
083600       2165-VALOR-DIGITO-F. EXIT.
083700
083800
083900*---- RESUELVE LOS DOS NOMBRES CONTRA EL PADRON (EXACTO O POR ---
084000*---- PARECIDO), UNO DETRAS DEL OTRO -----------------------------
084100*   R.DIAZ 14/03/12 REQ-1902: ANTES SOLO SE RESOLVIA EL JUGADOR 1;
084200*   EL 2 SE TOMABA TAL CUAL VENIA TIPEADO EN LA LINEA, SIN COTEJAR
084300*   CONTRA EL PADRON. SE AGREGA LA SEGUNDA CORRIDA DEL RESOLVEDOR.
084400       2200-BUSCAR-JUGADOR-I.
084500
084600           PERFORM 2210-RESOLVER-UNO-I THRU 2210-RESOLVER-UNO-F
084700           IF RESULT-OK THEN
084800           PERFORM 2211-RESOLVER-DOS-I THRU 2211-RESOLVER-DOS-F
084900       END-IF.
085000
085100       2200-BUSCAR-JUGADOR-F. EXIT.
085200
085300*---- RESUELVE EL NOMBRE DEL JUGADOR 1 CONTRA EL PADRON ----------
085400       2210-RESOLVER-UNO-I.
085500
085600           MOVE RP-NOMBRE1 TO PS-NOMBRE-A
085700           PERFORM 2220-BUSCAR-EN-PADRON-I THRU
085800               2220-BUSCAR-EN-PADRON-F
085900           IF NOT MJ-HUBO-MATCH THEN
086000           MOVE 'N' TO WS-RESULT-VALIDO
086100           MOVE 'JUGADOR 1 NO RESUELTO EN EL PADRON' TO
086200           WS-MOTIVO-RECHAZO
086300           ELSE
086400           MOVE MJ-IDX TO WS-JUG1-IDX
086500           MOVE WS-JUG-TAB-NOMBRE(MJ-IDX) TO WS-JUG1-NOMBRE
086600       END-IF.
086700
086800       2210-RESOLVER-UNO-F. EXIT.
086900
087000*---- RESUELVE EL NOMBRE DEL JUGADOR 2 CONTRA EL PADRON, IGUAL ---
087100*---- QUE SE HACE PARA EL JUGADOR 1 ------------------------------
087200       2211-RESOLVER-DOS-I.
087300
087400           MOVE RP-NOMBRE2 TO PS-NOMBRE-A
087500           PERFORM 2220-BUSCAR-EN-PADRON-I THRU
087600               2220-BUSCAR-EN-PADRON-F
087700           IF NOT MJ-HUBO-MATCH THEN
087800           MOVE 'N' TO WS-RESULT-VALIDO
087900           MOVE 'JUGADOR 2 NO RESUELTO EN EL PADRON' TO
088000           WS-MOTIVO-RECHAZO
088100           ELSE
088200           MOVE MJ-IDX TO WS-JUG2-IDX
088300           MOVE WS-JUG-TAB-NOMBRE(MJ-IDX) TO WS-JUG2-NOMBRE
088400       END-IF.
088500
088600       2211-RESOLVER-DOS-F. EXIT.
088700
088800*---- BUSQUEDA DE UN NOMBRE EN EL PADRON (EXACTO, LUEGO PARECIDO)
088900*    -
089000       2220-BUSCAR-EN-PADRON-I.
089100
089200           MOVE 'N' TO MJ-ENCONTRO
089300           MOVE ZEROS TO MJ-SCORE MJ-IDX
089400           MOVE ZEROS TO MS-SCORE-MEJOR
089500
089600           PERFORM 2230-COTEJAR-EXACTO-I THRU
089700               2230-COTEJAR-EXACTO-F
089800           VARYING IDX-J FROM 1 BY 1
089900           UNTIL IDX-J > WS-JUG-CANT
090000           OR MJ-HUBO-MATCH
090100
090200           IF NOT MJ-HUBO-MATCH THEN
090300           PERFORM 2240-COTEJAR-PARECIDO-I THRU
090400               2240-COTEJAR-PARECIDO-F
090500           VARYING IDX-J FROM 1 BY 1
090600           UNTIL IDX-J > WS-JUG-CANT
090700           IF MS-SCORE-MEJOR >= 0.6000 THEN
090800           MOVE 'Y' TO MJ-ENCONTRO
090900           MOVE MS-IDX-MEJOR   TO MJ-IDX
091000           MOVE MS-SCORE-MEJOR TO MJ-SCORE
091100           END-IF
091200       END-IF.
091300
091400       2220-BUSCAR-EN-PADRON-F. EXIT.
091500
091600*---- IGUALDAD EXACTA SIN IMPORTAR MAYUSCULA/MINUSCULA -----------
091700       2230-COTEJAR-EXACTO-I.
091800
091900           MOVE PS-NOMBRE-A              TO WS-NOMA-MAYUS
092000           MOVE WS-JUG-TAB-NOMBRE(IDX-J) TO WS-NOMB-MAYUS
092100           INSPECT WS-NOMA-MAYUS
092200                   CONVERTING WS-TABLA-MINUS TO WS-TABLA-MAYUS
092300           INSPECT WS-NOMB-MAYUS
092400                   CONVERTING WS-TABLA-MINUS TO WS-TABLA-MAYUS
092500
092600           IF WS-NOMA-MAYUS = WS-NOMB-MAYUS THEN
092700           MOVE 'Y'        TO MJ-ENCONTRO
092800           MOVE IDX-J       TO MJ-IDX
092900           MOVE 1.0000      TO MJ-SCORE
093000       END-IF.
093100
093200       2230-COTEJAR-EXACTO-F. EXIT.
093300
093400*---- SI NO HUBO EXACTO, LLAMA A PGMSIMIL PARA CADA CANDIDATO
093500*    -----
093600       2240-COTEJAR-PARECIDO-I.
093700
093800           MOVE WS-JUG-TAB-NOMBRE(IDX-J) TO PS-NOMBRE-B
093900           CALL WS-PGMSIMIL USING PS-NOMBRE-A PS-NOMBRE-B PS-SCORE
094000
094100           IF PS-SCORE > MS-SCORE-MEJOR THEN
094200           MOVE PS-SCORE TO MS-SCORE-MEJOR
094300           MOVE IDX-J     TO MS-IDX-MEJOR
094400       END-IF.
094500
094600       2240-COTEJAR-PARECIDO-F. EXIT.
094700
094800
094900*---- APLICA EL RESULTADO YA VALIDADO AL PARTIDO ENCONTRADO ------
095000       2500-APLICAR-RESULT-I.
095100
095200           PERFORM 2510-UBICAR-PARTIDO-I THRU
095300               2510-UBICAR-PARTIDO-F
095400
095500           IF WS-PRT-LOCALIZADO = ZEROS THEN
095600           MOVE 'N' TO WS-RESULT-VALIDO
095700           MOVE 'NO HAY PARTIDO PENDIENTE ENTRE ESOS JUGADORES' TO
095800           WS-MOTIVO-RECHAZO
095900           PERFORM 2512-LISTAR-PENDIENTES-I THRU
096000               2512-LISTAR-PENDIENTES-F
096100           ELSE
096200           PERFORM 2520-VALIDAR-FRAMES-I    THRU
096300               2520-VALIDAR-FRAMES-F
096400           IF RESULT-OK THEN
096500           PERFORM 2530-VALIDAR-TOTAL-I  THRU 2530-VALIDAR-TOTAL-F
096600           END-IF
096700           IF RESULT-OK THEN
096800           PERFORM 2532-VALIDAR-COMPLETO-I THRU
096900               2532-VALIDAR-COMPLETO-F
097000           END-IF
097100           IF RESULT-OK THEN
097200           PERFORM 2540-GRABAR-FRAMES-I  THRU 2540-GRABAR-FRAMES-F
097300           PERFORM 2550-CERRAR-RONDA-I   THRU 2550-CERRAR-RONDA-F
097400           END-IF
097500       END-IF.
097600
097700       2500-APLICAR-RESULT-F. EXIT.
097800
097900*---- RECORRE EL CALENDARIO BUSCANDO EL PENDIENTE ENTRE LOS DOS --
098000       2510-UBICAR-PARTIDO-I.
098100
098200           MOVE ZEROS TO WS-PRT-LOCALIZADO
098300           PERFORM 2511-COTEJAR-PARTIDO-I THRU
098400               2511-COTEJAR-PARTIDO-F
098500           VARYING IDX-P FROM 1 BY 1
098600           UNTIL IDX-P > WS-PRT-CANT
098700           OR WS-PRT-LOCALIZADO NOT = ZEROS.
098800
098900       2510-UBICAR-PARTIDO-F. EXIT.
099000
099100*---- COMPARA UNA ENTRADA DEL CALENDARIO CONTRA EL PAR BUSCADO ---
099200*   R.DIAZ 14/03/12 REQ-1902: ANTES COTEJABA SOLO EL JUGADOR 1
099300*   CONTRA CUALQUIERA DE LAS DOS PATAS DEL PARTIDO; UN CALENDARIO
099400*   CON DOS PENDIENTES DEL MISMO JUGADOR 1 (DOBLE VUELTA, POR
099500*   EJEMPLO) PODIA TRAER EL PARTIDO CONTRA EL RIVAL EQUIVOCADO.
099600*   AHORA SE EXIGE EL PAR COMPLETO, EN CUALQUIERA DE LOS DOS
099700*   ORDENES.
099800       2511-COTEJAR-PARTIDO-I.
099900
100000           IF PRT-ESTADO(IDX-P) = 'PENDIENT'
100100           AND PRT-ES-BYE(IDX-P) = 'N' THEN
100200           IF (PRT-JUG1-ID(IDX-P) = WS-JUG-TAB-ID(WS-JUG1-IDX)
100300           AND PRT-JUG2-ID(IDX-P) = WS-JUG-TAB-ID(WS-JUG2-IDX))
100400           OR (PRT-JUG1-ID(IDX-P) = WS-JUG-TAB-ID(WS-JUG2-IDX)
100500           AND PRT-JUG2-ID(IDX-P) = WS-JUG-TAB-ID(WS-JUG1-IDX))
100600           THEN
100700           MOVE IDX-P TO WS-PRT-LOCALIZADO
100800           END-IF
100900       END-IF.
101000
101100       2511-COTEJAR-PARTIDO-F. EXIT.
101200
101300*---- VARIANTE DEL BUSCADOR DE PARTIDOS: EN VEZ DEL PENDIENTE ---
101400*---- ENTRE UN PAR, LISTA TODOS LOS PENDIENTES DE UN SOLO -------
101500*---- JUGADOR (SE USA PARA ACLARAR UN RECHAZO POR PARTIDO NO ----
101600*---- ENCONTRADO) ------------------------------------------------
101700*   R.DIAZ 14/03/12 REQ-1902: ALTA DE ESTA VARIANTE, NO EXISTIA.
101800       2512-LISTAR-PENDIENTES-I.
101900
102000           PERFORM 2513-AVISAR-PENDIENTE-I THRU
102100               2513-AVISAR-PENDIENTE-F
102200           VARYING IDX-P FROM 1 BY 1
102300           UNTIL IDX-P > WS-PRT-CANT.
102400
102500       2512-LISTAR-PENDIENTES-F. EXIT.
102600
102700*---- SI ESTE PARTIDO DEL CALENDARIO ESTA PENDIENTE, NO ES BYE, -
102800*---- Y EL JUGADOR BUSCADO JUEGA EN EL, AVISA RONDA Y RIVAL ------
102900       2513-AVISAR-PENDIENTE-I.
103000
103100           IF PRT-ESTADO(IDX-P) = 'PENDIENT'
103200           AND PRT-ES-BYE(IDX-P) = 'N' THEN
103300           IF PRT-JUG1-ID(IDX-P) = WS-JUG-TAB-ID(WS-JUG1-IDX) THEN
103400           MOVE PRT-JUG2-ID(IDX-P) TO WS-RIVAL-ID
103500           PERFORM 2514-AVISAR-UNO-I THRU 2514-AVISAR-UNO-F
103600           END-IF
103700           IF PRT-JUG2-ID(IDX-P) = WS-JUG-TAB-ID(WS-JUG1-IDX) THEN
103800           MOVE PRT-JUG1-ID(IDX-P) TO WS-RIVAL-ID
103900           PERFORM 2514-AVISAR-UNO-I THRU 2514-AVISAR-UNO-F
104000           END-IF
104100       END-IF.
104200
104300       2513-AVISAR-PENDIENTE-F. EXIT.
104400
104500*---- ESCRIBE LA LINEA DE AVISO CON LA RONDA Y EL NOMBRE DEL ----
104600*---- RIVAL PARA UN PENDIENTE DEL JUGADOR ------------------------
104700       2514-AVISAR-UNO-I.
104800
104900           MOVE SPACES TO WS-RIVAL-NOMBRE
105000           PERFORM 2515-BUSCAR-NOMBRE-RIVAL-I THRU
105100               2515-BUSCAR-NOMBRE-RIVAL-F
105200               VARYING IDX-J FROM 1 BY 1
105300               UNTIL IDX-J > WS-JUG-CANT
105400               OR WS-RIVAL-NOMBRE NOT = SPACES
105500
105600           MOVE SPACES TO WS-LINEA-CONFIR
105700           MOVE PRT-RONDA(IDX-P) TO LC-RONDA
105800           MOVE 'PENDIENTE VS' TO LC-JUG1
105900           MOVE WS-RIVAL-NOMBRE TO LC-JUG2
106000           WRITE REC-CONFIR FROM WS-LINEA-CONFIR.
106100
106200       2514-AVISAR-UNO-F. EXIT.
106300
106400*---- BUSCA EL NOMBRE DEL RIVAL EN EL PADRON A PARTIR DE SU ID ---
106500       2515-BUSCAR-NOMBRE-RIVAL-I.
106600
106700           IF WS-JUG-TAB-ID(IDX-J) = WS-RIVAL-ID THEN
106800           MOVE WS-JUG-TAB-NOMBRE(IDX-J) TO WS-RIVAL-NOMBRE
106900       END-IF.
107000
107100       2515-BUSCAR-NOMBRE-RIVAL-F. EXIT.
107200
107300*---- SIN FRAMES, O CON FRAME EMPATADO, O CANTIDAD DISTINTA ------
107400       2520-VALIDAR-FRAMES-I.
107500
107600           SET RESULT-OK TO TRUE
107700           IF RP-CANT-FRAMES = ZEROS THEN
107800           SET RESULT-RECHAZADO TO TRUE
107900           MOVE 'LISTA DE FRAMES VACIA' TO WS-MOTIVO-RECHAZO
108000       END-IF.
108100
108200       2520-VALIDAR-FRAMES-F. EXIT.
108300
108400*---- EL TOTAL RECLAMADO DEBE COINCIDIR CON EL TANTEO DE FRAMES --
108500       2530-VALIDAR-TOTAL-I.
108600
108700           MOVE ZEROS TO WS-CONT-P1-GANA WS-CONT-P2-GANA
108800           PERFORM 2531-COTEJAR-FRAME-I THRU 2531-COTEJAR-FRAME-F
108900           VARYING IDX-J FROM 1 BY 1
109000           UNTIL IDX-J > RP-CANT-FRAMES
109100
109200           IF RESULT-OK THEN
109300           IF WS-CONT-P1-GANA NOT = RP-TOTAL-P1 OR
109400           WS-CONT-P2-GANA NOT = RP-TOTAL-P2 THEN
109500           SET RESULT-RECHAZADO TO TRUE
109600           MOVE 'MARCADOR GENERAL NO COINCIDE CON LOS FRAMES' TO
109700           WS-MOTIVO-RECHAZO
109800           END-IF
109900       END-IF.
110000
110100       2530-VALIDAR-TOTAL-F. EXIT.
110200
110300*---- EL LADO GANADOR TIENE QUE LLEGAR JUSTO A LOS FRAMES QUE ----
110400*---- HACEN FALTA PARA GANAR (MITAD DEL MEJOR-DE MAS UNO) Y EL --
110500*---- LADO PERDEDOR TIENE QUE QUEDAR POR DEBAJO; SI NO, EL ------
110600*---- PARTIDO TODAVIA NO TERMINO O SE JUGARON FRAMES DE MAS ------
110700*   R.DIAZ 14/03/12 REQ-1902: ALTA, WS-FRAMES-PARA-GANAR SE
110800*   CALCULABA EN 1000-INICIO-I Y NUNCA SE USABA EN NINGUN LADO.
110900       2532-VALIDAR-COMPLETO-I.
111000
111100           IF RP-TOTAL-P1 > RP-TOTAL-P2 THEN
111200           IF RP-TOTAL-P1 NOT = WS-FRAMES-PARA-GANAR
111300           OR RP-TOTAL-P2 >= WS-FRAMES-PARA-GANAR THEN
111400           SET RESULT-RECHAZADO TO TRUE
111500           MOVE 'PARTIDO NO COMPLETO SEGUN EL MEJOR DE' TO
111600           WS-MOTIVO-RECHAZO
111700           END-IF
111800           ELSE
111900           IF RP-TOTAL-P2 NOT = WS-FRAMES-PARA-GANAR
112000           OR RP-TOTAL-P1 >= WS-FRAMES-PARA-GANAR THEN
112100           SET RESULT-RECHAZADO TO TRUE
112200           MOVE 'PARTIDO NO COMPLETO SEGUN EL MEJOR DE' TO
112300           WS-MOTIVO-RECHAZO
112400           END-IF
112500       END-IF.
112600
112700       2532-VALIDAR-COMPLETO-F. EXIT.
112800
112900*---- VALIDA UN FRAME Y SUMA EL GANADOR PROVISORIO DEL FRAME -----
113000       2531-COTEJAR-FRAME-I.
113100
113200           IF RP-FR-P1(IDX-J) = RP-FR-P2(IDX-J) THEN
113300           SET RESULT-RECHAZADO TO TRUE
113400           MOVE 'FRAME EMPATADO, NO PUEDE HABER EMPATES' TO
113500           WS-MOTIVO-RECHAZO
113600           ELSE
113700           IF RP-FR-P1(IDX-J) > RP-FR-P2(IDX-J) THEN
113800           ADD 1 TO WS-CONT-P1-GANA
113900           ELSE
114000           ADD 1 TO WS-CONT-P2-GANA
114100           END-IF
114200       END-IF.
114300
114400       2531-COTEJAR-FRAME-F. EXIT.
114500
114600*---- GRABA LOS FRAMES Y EL GANADOR DEL PARTIDO LOCALIZADO -------
114700       2540-GRABAR-FRAMES-I.
114800
114900           MOVE 'N' TO WS-SUBIO-ORDEN
115000           IF WS-JUG-TAB-ID(WS-JUG1-IDX) =
115100               PRT-JUG2-ID(WS-PRT-LOCALIZADO) THEN
115200           SET SUBIO-ORDEN-INVERTIDO TO TRUE
115300           END-IF
115400
115500           MOVE RP-CANT-FRAMES TO
115600               PRT-CANT-FRAMES(WS-PRT-LOCALIZADO)
115700           MOVE ZEROS TO WS-CONT-P1-GANA WS-CONT-P2-GANA
115800
115900           PERFORM 2541-GRABAR-UN-FRAME-I THRU
116000               2541-GRABAR-UN-FRAME-F
116100           VARYING IDX-J FROM 1 BY 1
116200           UNTIL IDX-J > RP-CANT-FRAMES
116300
116400           MOVE WS-CONT-P1-GANA TO PRT-FR1-GAN(WS-PRT-LOCALIZADO)
116500           MOVE WS-CONT-P2-GANA TO PRT-FR2-GAN(WS-PRT-LOCALIZADO)
116600
116700           IF WS-CONT-P1-GANA > WS-CONT-P2-GANA THEN
116800           MOVE PRT-JUG1-ID(WS-PRT-LOCALIZADO) TO
116900           PRT-GANADOR-ID(WS-PRT-LOCALIZADO)
117000           ELSE
117100           MOVE PRT-JUG2-ID(WS-PRT-LOCALIZADO) TO
117200           PRT-GANADOR-ID(WS-PRT-LOCALIZADO)
117300           END-IF
117400
117500           MOVE 'COMPLETA' TO PRT-ESTADO(WS-PRT-LOCALIZADO)
117600           MOVE LLI-FECHA-ACTUAL TO
117700               PRT-FECHA-CIERRE(WS-PRT-LOCALIZADO)
117800           ADD 1 TO WS-RESULT-APLICADOS.
117900
118000       2540-GRABAR-FRAMES-F. EXIT.
118100
118200*---- GRABA UN FRAME RESPETANDO EL ORDEN DEL CALENDARIO ----------
118300       2541-GRABAR-UN-FRAME-I.
118400
118500           MOVE IDX-J TO FR-NUMERO(WS-PRT-LOCALIZADO, IDX-J)
118600           IF SUBIO-ORDEN-INVERTIDO THEN
118700           MOVE RP-FR-P2(IDX-J) TO FR-P1-TANTEO(WS-PRT-LOCALIZADO,
118800           IDX-J)
118900           MOVE RP-FR-P1(IDX-J) TO FR-P2-TANTEO(WS-PRT-LOCALIZADO,
119000           IDX-J)
119100           ELSE
119200           MOVE RP-FR-P1(IDX-J) TO FR-P1-TANTEO(WS-PRT-LOCALIZADO,
119300           IDX-J)
119400           MOVE RP-FR-P2(IDX-J) TO FR-P2-TANTEO(WS-PRT-LOCALIZADO,
119500           IDX-J)
119600           END-IF
119700           IF FR-P1-TANTEO(WS-PRT-LOCALIZADO, IDX-J) >
119800           FR-P2-TANTEO(WS-PRT-LOCALIZADO, IDX-J) THEN
119900           MOVE PRT-JUG1-ID(WS-PRT-LOCALIZADO) TO
120000           FR-GANADOR-ID(WS-PRT-LOCALIZADO, IDX-J)
120100           ADD 1 TO WS-CONT-P1-GANA
120200           ELSE
120300           MOVE PRT-JUG2-ID(WS-PRT-LOCALIZADO) TO
120400           FR-GANADOR-ID(WS-PRT-LOCALIZADO, IDX-J)
120500           ADD 1 TO WS-CONT-P2-GANA
120600       END-IF.
120700
120800       2541-GRABAR-UN-FRAME-F. EXIT.
120900
121000*---- CIERRA LA RONDA DEL PARTIDO SI TODOS SUS PARTIDOS TERMINARON
121100       2550-CERRAR-RONDA-I.
121200
121300           MOVE PRT-RONDA(WS-PRT-LOCALIZADO) TO
121400               WS-RONDA-LOCALIZADA
121500           MOVE WS-RONDA-LOCALIZADA TO RD-RONDA-NUM
121600           MOVE ZEROS TO WS-PRT-RONDA-FIN
121700
121800           PERFORM 2551-COTEJAR-RONDA-I THRU 2551-COTEJAR-RONDA-F
121900           VARYING IDX-P FROM 1 BY 1
122000           UNTIL IDX-P > WS-PRT-CANT
122100
122200*   SI NO QUEDO NINGUN PARTIDO PENDIENTE EN LA RONDA (WS-PRT-
122300*   RONDA-FIN SIGUE EN CERO), ESTA QUEDA COMPLETA; NO SE GRABA
122400*   UN ARCHIVO DE RONDAS APARTE, SE INFIERE SIEMPRE DEL
122500*   CALENDARIO AL RECORRERLO. WS-TAB-RONDA (CPRONDA) SE USA
122600*   ACA COMO AREA DE TRABAJO PARA DEJAR CONSTANCIA DEL ESTADO
122700*   DERIVADO DE LA RONDA Y AVISAR SU CIERRE EN DDCONFIR.
122800*   R.DIAZ 14/03/12 REQ-1902: CPRONDA NO SE USABA EN NINGUN
122900*   LADO, SOLO ESTABA DECLARADA; SE LA CONECTA ACA.
123000           IF WS-PRT-RONDA-FIN = ZEROS THEN
123100           MOVE 'COMPLETA' TO RD-ESTADO
123200           PERFORM 2552-AVISAR-RONDA-I THRU 2552-AVISAR-RONDA-F
123300           ELSE
123400           MOVE 'PENDIENT' TO RD-ESTADO
123500       END-IF.
123600
123700       2550-CERRAR-RONDA-F. EXIT.
123800
123900*---- AVISA EN DDCONFIR QUE LA RONDA DERIVADA QUEDO COMPLETA -----
124000       2552-AVISAR-RONDA-I.
124100
124200           MOVE SPACES TO WS-LINEA-CONFIR
124300           MOVE RD-RONDA-NUM     TO LC-RONDA
124400           MOVE 'RONDA COMPLETA' TO LC-JUG1
124500           WRITE REC-CONFIR FROM WS-LINEA-CONFIR.
124600
124700       2552-AVISAR-RONDA-F. EXIT.
124800
124900*---- MARCA SI LA RONDA EN CURSO TODAVIA TIENE ALGUN PENDIENTE ---
125000       2551-COTEJAR-RONDA-I.
125100
125200           IF PRT-RONDA(IDX-P) = WS-RONDA-LOCALIZADA
125300           AND PRT-ESTADO(IDX-P) NOT = 'COMPLETA' THEN
125400           MOVE IDX-P TO WS-PRT-RONDA-FIN
125500       END-IF.
125600
125700       2551-COTEJAR-RONDA-F. EXIT.
125800
125900
126000*---- LINEA DE CONFIRMACION PARA UN RESULTADO APLICADO -----------
126100*   R.DIAZ 14/03/12 REQ-1902: ANTES SE VOLCABA EL TEXTO TAL COMO
126200*   VINO TIPEADO EN LA LINEA (RP-NOMBRE1/RP-NOMBRE2); AHORA QUE
126300*   LOS DOS JUGADORES SE COTEJAN CONTRA EL PADRON, LA LINEA DE
126400*   CONFIRMACION LLEVA EL NOMBRE CANONICO DEL PADRON PARA AMBOS.
126500*   R.DIAZ 28/03/12 REQ-1911: EL MARCADOR NO SE ARMABA (QUEDABA
126600*   EN BLANCO) Y EL GANADOR SE VOLCABA COMO SU LEGAJO EN VEZ DEL
126700*   NOMBRE; SE ARMA EL MARCADOR CON LOS TOTALES YA ORIENTADOS Y
126800*   SE COTEJA EL LEGAJO GANADOR CONTRA LOS DOS JUGADORES RESUELTOS
126900*   PARA VOLCAR EL NOMBRE QUE CORRESPONDA.
127000       2600-CONFIRMAR-I.
127100
127200           MOVE SPACES TO WS-LINEA-CONFIR
127300           MOVE WS-RONDA-LOCALIZADA      TO LC-RONDA
127400           MOVE WS-JUG1-NOMBRE           TO LC-JUG1
127500           MOVE WS-JUG2-NOMBRE           TO LC-JUG2
127600           MOVE RP-TOTAL-P1              TO WS-MARC-P1
127700           MOVE RP-TOTAL-P2              TO WS-MARC-P2
127800           MOVE WS-MARC-P1               TO LC-MARCADOR(1:2)
127900           MOVE '-'                      TO LC-MARCADOR(3:1)
128000           MOVE WS-MARC-P2               TO LC-MARCADOR(4:2)
128100           MOVE PRT-GANADOR-ID(WS-PRT-LOCALIZADO) TO WS-GAN-ID
128200           IF WS-GAN-ID = WS-JUG-TAB-ID(WS-JUG1-IDX) THEN
128300           MOVE WS-JUG1-NOMBRE           TO LC-GANADOR
128400           ELSE
128500           MOVE WS-JUG2-NOMBRE           TO LC-GANADOR
128600           END-IF
128700           WRITE REC-CONFIR FROM WS-LINEA-CONFIR.
128800
128900       2600-CONFIRMAR-F. EXIT.
129000
129100*---- LINEA DE RECHAZO PARA UN RESULTADO QUE NO SE PUDO APLICAR --
129200       2650-RECHAZAR-I.
129300
129400           MOVE SPACES TO WS-LINEA-RECHAZO
129500           MOVE 'RESULTADO RECHAZADO: ' TO LR-ETIQUETA
129600           MOVE WS-MOTIVO-RECHAZO        TO LR-MOTIVO
129700           WRITE REC-CONFIR FROM WS-LINEA-RECHAZO.
129800
129900       2650-RECHAZAR-F. EXIT.
130000
130100
130200*---- LEE LA PROXIMA LINEA DE TRANSACCION
130300*    -------------------------
130400       2900-LEER-RESUL-I.
130500
130600           READ RESUL INTO REC-RESUL
130700
130800           EVALUATE FS-RESUL
130900           WHEN '00'
131000           ADD 1 TO WS-LINEAS-LEIDAS
131100           WHEN '10'
131200           CONTINUE
131300           WHEN OTHER
131400           DISPLAY '* ERROR EN LECTURA RESUL = ' FS-RESUL
131500           MOVE 9999 TO RETURN-CODE
131600           SET FS-RESUL-FIN TO TRUE
131700       END-EVALUATE.
131800
131900       2900-LEER-RESUL-F. EXIT.
132000
132100
132200*---- REESCRIBE EL CALENDARIO Y ENCADENA LA ESTADISTICA Y LA ----
132300*---- TABLA DE POSICIONES, TODO EN LA MISMA CORRIDA --------------
132400*   R.DIAZ 14/03/12 REQ-1902: ANTES PGMTABLA QUEDABA SUELTO, HABIA
132500*   QUE CORRERLO APARTE A MANO; LA PLANILLA PIDE QUE LA TABLA
132600*   SALGA JUNTO CON LA APLICACION DEL RESULTADO, IGUAL QUE YA SE
132700*   HACIA CON PGMESTAD. PGMTABLA NO LLEVA LINKAGE SECTION (LEE
132800*   DDLLIGA Y DDPARAM POR SU CUENTA), SE LO LLAMA SIN USING.
132900       8000-CERRAR-LIGA-I.
133000
133100           OPEN OUTPUT PARTOU
133200           IF FS-PARTOU IS NOT EQUAL '00' THEN
133300           DISPLAY '* ERROR EN OPEN PARTOU = ' FS-PARTOU
133400           MOVE 9999 TO RETURN-CODE
133500           ELSE
133600           PERFORM 8100-ESCRIBIR-PARTOU-I THRU
133700               8100-ESCRIBIR-PARTOU-F
133800           VARYING IDX-P FROM 1 BY 1
133900           UNTIL IDX-P > WS-PRT-CANT
134000           CLOSE PARTOU
134100           END-IF
134200
134300           CALL 'PGMESTAD' USING LLI-ID
134400           CALL 'PGMTABLA'.
134500
134600       8000-CERRAR-LIGA-F. EXIT.
134700
134800*---- ESCRIBE UN PARTIDO DE LA TABLA EN DDPARTOU
134900*    ------------------
135000       8100-ESCRIBIR-PARTOU-I.
135100
135200           WRITE REC-PARTOU FROM WS-PRT-TAB(IDX-P)
135300           IF FS-PARTOU IS NOT EQUAL '00' THEN
135400           DISPLAY '* ERROR EN WRITE PARTOU = ' FS-PARTOU
135500           MOVE 9999 TO RETURN-CODE
135600       END-IF.
135700
135800       8100-ESCRIBIR-PARTOU-F. EXIT.
135900
136000
136100*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA TOTALES ----------
136200       9999-FINAL-I.
136300
136400           CLOSE RESUL
136500           IF FS-RESUL IS NOT EQUAL '00' THEN
136600           DISPLAY '* ERROR EN CLOSE RESUL = ' FS-RESUL
136700           MOVE 9999 TO RETURN-CODE
136800           END-IF
136900
137000           CLOSE CONFIR
137100           IF FS-CONFIR IS NOT EQUAL '00' THEN
137200           DISPLAY '* ERROR EN CLOSE CONFIR = ' FS-CONFIR
137300           MOVE 9999 TO RETURN-CODE
137400           END-IF
137500
137600           DISPLAY
137700               '=============================================='
137800           MOVE WS-LINEAS-LEIDAS TO WS-NUM-PRINT
137900           DISPLAY ' TOTAL LINEAS LEIDAS:       ' WS-NUM-PRINT
138000           MOVE WS-RESULT-APLICADOS TO WS-NUM-PRINT
138100           DISPLAY ' TOTAL RESULTADOS APLICADOS:' WS-NUM-PRINT
138200           MOVE WS-RESULT-RECHAZADOS TO WS-NUM-PRINT
138300           DISPLAY ' TOTAL RESULTADOS RECHAZADOS:' WS-NUM-PRINT.
138400
138500       9999-FINAL-F. EXIT.
