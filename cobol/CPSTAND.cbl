000100******************************************************************
000200*    COPY CPSTAND.
000300*    LAYOUT DEL LISTADO DE TABLA DE POSICIONES (DDTABLA)
000400*    LARGO DE LINEA IMPRESA: 96 BYTES
000500******************************************************************
000600*    H. RAMOS    1987-03-11  ALTA ORIGINAL DEL LAYOUT.
000700******************************************************************
000800*    TITULO DE PAGINA
000900       01  IMP-TITULO-TABLA.
001000           03  FILLER              PIC X(10)    VALUE SPACES.
001100           03  IMP-TIT-NOMLIGA     PIC X(30)    VALUE SPACES.
001200           03  FILLER              PIC X(10)    VALUE SPACES.
001300           03  FILLER              PIC X(15)    VALUE
001400               'TABLA DE POS. '.
001500           03  IMP-TIT-PAGINA      PIC Z9       VALUE ZEROS.
001600           03  FILLER              PIC X(29)    VALUE SPACES.
001700*    SUBTITULO - ENCABEZADO DE COLUMNAS
001800       01  IMP-SUBTIT-TABLA.
001900           03  FILLER              PIC X(05)    VALUE ' RANK'.
002000           03  FILLER              PIC X(01)    VALUE SPACE.
002100           03  FILLER              PIC X(30)    VALUE 'PLAYER'.
002200           03  FILLER              PIC X(05)    VALUE '  PTS'.
002300           03  FILLER              PIC X(04)    VALUE '   W'.
002400           03  FILLER              PIC X(04)    VALUE '   L'.
002500           03  FILLER              PIC X(05)    VALUE '   FW'.
002600           03  FILLER              PIC X(05)    VALUE '   FL'.
002700           03  FILLER              PIC X(06)    VALUE '  DIFF'.
002800           03  FILLER              PIC X(08)    VALUE '     SOS'.
002900           03  FILLER              PIC X(06)    VALUE ' BUCH.'.
003000           03  FILLER              PIC X(17)    VALUE SPACES.
003100*    LINEA DE DETALLE, UNA POR JUGADOR ACTIVO, EN ORDEN DE TABLA
003200       01  IMP-REG-TABLA.
003300           03  IMP-RANK            PIC Z9       VALUE ZEROS.
003400           03  FILLER              PIC X(01)    VALUE SPACE.
003500           03  IMP-NOMBRE          PIC X(30)    VALUE SPACES.
003600           03  IMP-PUNTOS          PIC ZZ9      VALUE ZEROS.
003700           03  FILLER              PIC X(01)    VALUE SPACE.
003800           03  IMP-GANADOS         PIC ZZ9      VALUE ZEROS.
003900           03  FILLER              PIC X(01)    VALUE SPACE.
004000           03  IMP-PERDIDOS        PIC ZZ9      VALUE ZEROS.
004100           03  FILLER              PIC X(01)    VALUE SPACE.
004200           03  IMP-FRAM-GAN        PIC ZZZ9     VALUE ZEROS.
004300           03  FILLER              PIC X(01)    VALUE SPACE.
004400           03  IMP-FRAM-PER        PIC ZZZ9     VALUE ZEROS.
004500           03  FILLER              PIC X(01)    VALUE SPACE.
004600           03  IMP-DIFF-FRAM       PIC -ZZZ9    VALUE ZEROS.
004700           03  FILLER              PIC X(02)    VALUE SPACES.
004800           03  IMP-SOS             PIC Z.9999   VALUE ZEROS.
004900           03  FILLER              PIC X(01)    VALUE SPACE.
005000           03  IMP-BUCHHOLZ        PIC ZZZ9     VALUE ZEROS.
005100           03  FILLER              PIC X(14)    VALUE SPACES.
005200*    PIE DE PAGINA - TOTAL DE JUGADORES LISTADOS
005300       01  IMP-PIE-TABLA.
005400           03  FILLER              PIC X(10)    VALUE SPACES.
005500           03  FILLER              PIC X(24)    VALUE
005600               'TOTAL JUGADORES LISTADOS: '.
005700           03  IMP-PIE-CANT        PIC ZZ9      VALUE ZEROS.
005800           03  FILLER              PIC X(59)    VALUE SPACES.
