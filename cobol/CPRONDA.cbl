000100******************************************************************
000200*    COPY CPRONDA.
000300*    LAYOUT RONDA (TABLA EN MEMORIA, NO TIENE ARCHIVO PROPIO;
000400*    SE DERIVA AL RECORRER MT-PARTID POR NUMERO DE RONDA)
000500*    LARGO 16 BYTES POR ENTRADA
000600******************************************************************
000700*    H. RAMOS    1987-03-11  ALTA ORIGINAL DEL LAYOUT.
000800******************************************************************
000900       01  WS-TAB-RONDA.
001000           03  RD-RONDA-NUM        PIC 9(02)    VALUE ZEROS.
001100*    'PENDIENT' O 'COMPLETA'
001200           03  RD-ESTADO           PIC X(10)    VALUE 'PENDIENT'.
001300           03  FILLER              PIC X(04)    VALUE SPACES.
