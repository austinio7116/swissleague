000100******************************************************************
000200*    COPY CPJUGADO.
000300*    LAYOUT JUGADOR DE LA LIGA (PADRON / FICHA DE PIE DE TABLA)
000400*    KC02788.ALU9999.LIGABIL.JUGADOR
000500*    LARGO 50 BYTES
000600******************************************************************
000700*    H. RAMOS    1987-03-11  ALTA ORIGINAL DEL LAYOUT.
000800*    M. SOSA      1994-07-02  SE AGREGA JUG-ACTIVO (BAJAS DE
000900*                             JUGADORES SIN DARLOS DE BAJA
001000*                             FISICA).
001100******************************************************************
001200       01  REG-JUGADO.
001300           03  JUG-ID              PIC X(08)    VALUE SPACES.
001400           03  JUG-NOMBRE          PIC X(30)    VALUE SPACES.
001500*    'Y' ACTIVO / 'N' INACTIVO - DEFAULT 'Y' SI VIENE EN BLANCO
001600           03  JUG-ACTIVO          PIC X(01)    VALUE 'Y'.
001700           03  FILLER              PIC X(11)    VALUE SPACES.
