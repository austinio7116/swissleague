000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMESTAD.
000300       AUTHOR. R. DIAZ.
000400       INSTALLATION. LIGA DE BILLAR - AREA SISTEMAS.
000500       DATE-WRITTEN. 09/07/89.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - AREA SISTEMAS DE LA LIGA.
000800*****************************************************************
000900*    PGMESTAD - RECALCULO DE ESTADISTICAS DE JUGADOR
001000*    =================================================
001100*    RECALCULA DESDE CERO, EN DOS PASADAS SOBRE EL CALENDARIO
001200*    (DDPARTOU), LAS ESTADISTICAS DE CADA JUGADOR DEL PADRON
001300*    (DDJUGADO): PARTIDOS Y FRAMES GANADOS/PERDIDOS, PUNTOS,
001400*    DIFERENCIA DE FRAMES, BYES, FUERZA DE OPOSICION (SOS) Y
001500*    BUCHHOLZ.  LA PASADA 1 ACUMULA LOS CONTADORES BASICOS DE
001600*    CADA JUGADOR A PARTIR DE SUS PARTIDOS COMPLETOS; LA PASADA
001700*    2 RECORRE OTRA VEZ TODO EL CALENDARIO Y, POR CADA PARTIDO
001800*    COMPLETO DE UN JUGADOR, PROMEDIA EL PORCENTAJE DE GANADOS
001900*    DE CADA RIVAL QUE YA TENGA PARTIDOS JUGADOS (SOS) Y SUMA
002000*    LOS PUNTOS DE TODOS LOS RIVALES, SIN CONDICION (BUCHHOLZ);
002100*    SI EL JUGADOR ENFRENTO DOS VECES AL MISMO RIVAL (RONDA
002200*    SUPLEMENTARIA), ESE RIVAL ENTRA DOS VECES EN AMBOS CALCULOS.
002300*    EL RESULTADO SE GRABA COMPLETO EN DDESTADO (UN REGISTRO POR
002400*    JUGADOR DEL PADRON, ACTIVO O NO, AUN SIN PARTIDOS JUGADOS).
002500*    ESTE PROGRAMA CORRE COMO SUBRUTINA DE PGMRESUL AL CERRAR UN
002600*    PASO DE RESULTADOS, Y TAMBIEN PUEDE CORRER SOLO COMO SU
002700*    PROPIO PASO DE JCL A PARTIR DEL CALENDARIO YA ACTUALIZADO.
002800*****************************************************************
002900*    REGISTRO DE CAMBIOS
003000*    -------------------------------------------------------------
003100*    09/07/89  R.DIAZ   REQ-0988  ALTA DEL PROGRAMA (SOLO
003200*                                 CONTADORES BASICOS DE PARTIDOS
003300*                                 Y FRAMES).
003400*    25/02/91  M.SOSA   REQ-1144  SE AGREGAN LOS PUNTOS DE LIGA
003500*                                 (1 POR PARTIDO GANADO, INCLUIDO
003600*                                 EL BYE; NO HAY EMPATES).
003700*    11/09/94  H.RAMOS  REQ-1389  SE AGREGA LA SEGUNDA PASADA
003800*                                 PARA CALCULAR SOS Y BUCHHOLZ
003900*                                 SEGUN PEDIDO DEL COMITE DE LA
004000*                                 LIGA.
004100*    21/11/98  H.RAMOS  REQ-1611  AJUSTE Y2K: SE ACTUALIZA EL
004200*                                 BLOQUE DE FECHA DE TRABAJO A
004300*                                 4 POSICIONES DE ANIO.
004400*    09/03/01  M.SOSA   REQ-1705  PUEDE SER LLAMADO COMO
004500*                                 SUBRUTINA DESDE PGMRESUL (ANTES
004600*                                 SOLO CORRIA COMO PASO DE JCL).
004700*    14/06/03  R.DIAZ   REQ-1822  CORRECCION: EL SOS ES EL
004800*                                 PROMEDIO DEL PORCENTAJE DE
004900*                                 GANADOS DE LOS RIVALES, NO LA
005000*                                 SUMA DE SUS PUNTOS; SE AGREGAN
005100*                                 LOS ACUMULADORES DE PROMEDIO.
005200*****************************************************************
005300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200
006300       SELECT JUGADO   ASSIGN DDJUGADO
006400           FILE STATUS IS FS-JUGADO.
006500
006600       SELECT PARTOU   ASSIGN DDPARTOU
006700           FILE STATUS IS FS-PARTOU.
006800
006900       SELECT ESTADO   ASSIGN DDESTADO
007000           FILE STATUS IS FS-ESTADO.
007100
007200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300       DATA DIVISION.
007400       FILE SECTION.
007500
007600       FD  JUGADO
007700           BLOCK CONTAINS 0 RECORDS
007800           RECORDING MODE IS F.
007900       01  REC-JUGADO         PIC X(50).
008000
008100       FD  PARTOU
008200           BLOCK CONTAINS 0 RECORDS
008300           RECORDING MODE IS F.
008400       01  REC-PARTOU         PIC X(220).
008500
008600       FD  ESTADO
008700           BLOCK CONTAINS 0 RECORDS
008800           RECORDING MODE IS F.
008900       01  REC-ESTADO         PIC X(40).
009000
009100
009200       WORKING-STORAGE SECTION.
009300*=======================*
009400
009500       77  FILLER        PIC X(20) VALUE '* INICIO WS *'.
009600
009700*---- FILE STATUS -----------------------------------------------
009800       77  FS-JUGADO                PIC XX   VALUE SPACES.
009900           88  FS-JUGADO-FIN                VALUE '10'.
010000       77  FS-PARTOU                PIC XX   VALUE SPACES.
010100           88  FS-PARTOU-FIN                VALUE '10'.
010200       77  FS-ESTADO                PIC XX   VALUE SPACES.
010300
010400*---- COPY DE LOS LAYOUTS DE REGISTRO ---------------------------
010500           COPY CPJUGADO.
010600           COPY CPPARTID.
010700           COPY CPESTJUG.
010800
010900*---- TABLA DE ESTADISTICAS EN MEMORIA (UNA ENTRADA POR JUGADOR) -
011000       01  WS-TAB-ESTAD.
011100           03  WS-EST-CANT         PIC 9(03) COMP  VALUE ZEROS.
011200           03  WS-EST-ENTRY OCCURS 1 TO 100 TIMES
011300           DEPENDING ON WS-EST-CANT
011400           INDEXED BY IDX-EST.
011500           05  WS-EST-TAB-ID       PIC X(08).
011600           05  WS-EST-TAB-NOMBRE   PIC X(30).
011700           05  WS-EST-TAB-PARTJUG  PIC 9(03) COMP  VALUE ZEROS.
011800           05  WS-EST-TAB-PARTGAN  PIC 9(03) COMP  VALUE ZEROS.
011900           05  WS-EST-TAB-PARTPER  PIC 9(03) COMP  VALUE ZEROS.
012000           05  WS-EST-TAB-FRAMGAN  PIC 9(04) COMP  VALUE ZEROS.
012100           05  WS-EST-TAB-FRAMPER  PIC 9(04) COMP  VALUE ZEROS.
012200           05  WS-EST-TAB-PUNTOS   PIC 9(04) COMP  VALUE ZEROS.
012300           05  WS-EST-TAB-BYES     PIC 9(03) COMP  VALUE ZEROS.
012400           05  WS-EST-TAB-BUCH     PIC 9(05) COMP  VALUE ZEROS.
012500*       ACUMULADORES PARA EL PROMEDIO DE SOS (SUMA DE PORCENTAJE
012600*       DE GANADOS DE CADA RIVAL CON PARTIDOS JUGADOS, ESCALADO
012700*       A 4 DECIMALES, Y CANTIDAD DE RIVALES QUE ENTRARON).
012800           05  WS-EST-TAB-SOS-SUM  PIC 9(07) COMP  VALUE ZEROS.
012900           05  WS-EST-TAB-SOS-CNT  PIC 9(03) COMP  VALUE ZEROS.
013000
013100*---- TABLA DE PARTIDOS EN MEMORIA (CALENDARIO COMPLETO) --------
013200       01  WS-TAB-PARTIDOS.
013300           03  WS-PRT-CANT         PIC 9(03) COMP  VALUE ZEROS.
013400           03  WS-PRT-ENTRY OCCURS 1 TO 200 TIMES
013500           DEPENDING ON WS-PRT-CANT
013600           INDEXED BY IDX-PRT.
013700           05  WS-PRT-TAB      PIC X(220).
013800
013900*---- INDICES Y APUNTADORES DE TRABAJO --------------------------
014000       77  IDX-J                   PIC 9(03) COMP  VALUE ZEROS.
014100       77  IDX-P                   PIC 9(03) COMP  VALUE ZEROS.
014200       77  IDX-RIVAL               PIC 9(03) COMP  VALUE ZEROS.
014300       77  WS-IDX-PROPIO           PIC 9(03) COMP  VALUE ZEROS.
014400       77  WS-IDX-RIVAL-TAB        PIC 9(03) COMP  VALUE ZEROS.
014500       77  WS-PCT-GANADOS          PIC 9(05) COMP  VALUE ZEROS.
014600
014700*---- PAR DE IDENTIFICADORES DEL CRUCE EN CURSO (PASADA 2) ------
014800       01  WS-CRUCE-IDS.
014900           03  WS-ID-PROPIO        PIC X(08)       VALUE SPACES.
015000           03  WS-ID-RIVAL         PIC X(08)       VALUE SPACES.
015100*    VISTA CARACTER A CARACTER, USADA POR LA RUTINA DE TRAZA
015200*    DE LA PASADA 2 CUANDO SE PIDE DIAGNOSTICO BYTE A BYTE.
015300       01  WS-CRUCE-V REDEFINES WS-CRUCE-IDS.
015400           03  WS-CRUCE-BYTE       PIC X(01) OCCURS 16 TIMES.
015500
015600*---- PARAMETRO DE LA LLAMADA (ID DE LA LIGA, SIN USO DIRECTO) --
015700       01  LK-PARAM-LIGA           PIC X(08)       VALUE SPACES.
015800
015900       77  FILLER PIC X(20) VALUE '* FINAL  WS *'.
016000
016100*-----------------------------------------------------------------
016200       LINKAGE SECTION.
016300*================*
016400       01  LK-ID-LIGA              PIC X(08).
016500
016600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016700       PROCEDURE DIVISION USING LK-ID-LIGA.
016800
016900       MAIN-PROGRAM-I.
017000
017100           PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
017200           PERFORM 2000-PASADA1-I   THRU 2000-PASADA1-F
017300           PERFORM 3000-PASADA2-I   THRU 3000-PASADA2-F
017400           PERFORM 8000-GRABAR-I    THRU 8000-GRABAR-F
017500           PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
017600
017700       MAIN-PROGRAM-F. GOBACK.
017800
017900
018000*----  CUERPO INICIO - CARGA PADRON Y CALENDARIO EN MEMORIA -----
018100       1000-INICIO-I.
018200
018300           MOVE LK-ID-LIGA TO LK-PARAM-LIGA
018400
018500           OPEN INPUT  JUGADO
018600           IF FS-JUGADO IS NOT EQUAL '00' THEN
018700           DISPLAY '* ERROR EN OPEN JUGADO = ' FS-JUGADO
018800           MOVE 9999 TO RETURN-CODE
018900           END-IF
019000
019100           OPEN INPUT  PARTOU
019200           IF FS-PARTOU IS NOT EQUAL '00' THEN
019300           DISPLAY '* ERROR EN OPEN PARTOU = ' FS-PARTOU
019400           MOVE 9999 TO RETURN-CODE
019500           END-IF
019600
019700           OPEN OUTPUT ESTADO
019800           IF FS-ESTADO IS NOT EQUAL '00' THEN
019900           DISPLAY '* ERROR EN OPEN ESTADO = ' FS-ESTADO
020000           MOVE 9999 TO RETURN-CODE
020100           END-IF
020200
020300           PERFORM 1100-CARGAR-JUGADORES-I THRU
020400               1100-CARGAR-JUGADORES-F
020500           PERFORM 1200-CARGAR-PARTIDOS-I  THRU
020600               1200-CARGAR-PARTIDOS-F.
020700
020800       1000-INICIO-F. EXIT.
020900
021000
021100*---- CARGA EL PADRON, UNA ENTRADA DE ESTADISTICA POR JUGADOR ---
021200       1100-CARGAR-JUGADORES-I.
021300
021400           MOVE ZEROS TO WS-EST-CANT
021500           PERFORM 1110-LEER-JUGADO-I THRU 1110-LEER-JUGADO-F
021600           UNTIL FS-JUGADO-FIN
021700           CLOSE JUGADO.
021800
021900       1100-CARGAR-JUGADORES-F. EXIT.
022000
022100*---- LEE UN JUGADOR Y ABRE SU ENTRADA DE ESTADISTICA EN CERO ---
022200       1110-LEER-JUGADO-I.
022300
022400           READ JUGADO INTO REG-JUGADO
022500           EVALUATE FS-JUGADO
022600           WHEN '00'
022700           ADD 1 TO WS-EST-CANT
022800           SET IDX-EST TO WS-EST-CANT
022900           MOVE JUG-ID     TO WS-EST-TAB-ID(IDX-EST)
023000           MOVE JUG-NOMBRE TO WS-EST-TAB-NOMBRE(IDX-EST)
023100           WHEN '10'
023200           CONTINUE
023300           WHEN OTHER
023400           DISPLAY '* ERROR EN LECTURA JUGADO = ' FS-JUGADO
023500           MOVE 9999 TO RETURN-CODE
023600           SET FS-JUGADO-FIN TO TRUE
023700       END-EVALUATE.
023800
023900       1110-LEER-JUGADO-F. EXIT.
024000
024100
024200*---- CARGA EL CALENDARIO COMPLETO EN WS-TAB-PARTIDOS ------------
024300       1200-CARGAR-PARTIDOS-I.
024400
024500           MOVE ZEROS TO WS-PRT-CANT
024600           PERFORM 1210-LEER-PARTOU-I THRU 1210-LEER-PARTOU-F
024700           UNTIL FS-PARTOU-FIN
024800           CLOSE PARTOU.
024900
025000       1200-CARGAR-PARTIDOS-F. EXIT.
025100
025200*---- LEE UN PARTIDO Y LO SUBE A LA TABLA EN MEMORIA -------------
025300       1210-LEER-PARTOU-I.
025400
025500           READ PARTOU INTO REC-PARTOU
025600           EVALUATE FS-PARTOU
025700           WHEN '00'
025800           ADD 1 TO WS-PRT-CANT
025900           SET IDX-PRT TO WS-PRT-CANT
026000           MOVE REC-PARTOU TO WS-PRT-TAB(IDX-PRT)
026100           WHEN '10'
026200           CONTINUE
026300           WHEN OTHER
026400           DISPLAY '* ERROR EN LECTURA PARTOU = ' FS-PARTOU
026500           MOVE 9999 TO RETURN-CODE
026600           SET FS-PARTOU-FIN TO TRUE
026700       END-EVALUATE.
026800
026900       1210-LEER-PARTOU-F. EXIT.
027000
027100
027200*---- PASADA 1 - ACUMULA LOS CONTADORES BASICOS DE CADA PARTIDO -
027300       2000-PASADA1-I.
027400
027500           PERFORM 2100-ACUM-PARTIDO-I THRU 2100-ACUM-PARTIDO-F
027600           VARYING IDX-P FROM 1 BY 1
027700           UNTIL IDX-P > WS-PRT-CANT.
027800
027900       2000-PASADA1-F. EXIT.
028000
028100*---- UN PARTIDO COMPLETO SUMA A LOS DOS JUGADORES, UN BYE ------
028200*---- SUMA SOLO AL JUGADOR QUE LE TOCO DESCANSAR -----------------
028300       2100-ACUM-PARTIDO-I.
028400
028500           IF PRT-ESTADO(IDX-P) NOT = 'COMPLETA' THEN
028600           GO TO 2100-ACUM-PARTIDO-F
028700           END-IF
028800
028900           IF PRT-ES-BYE(IDX-P) = 'Y' THEN
029000           PERFORM 2150-ACUM-BYE-I THRU 2150-ACUM-BYE-F
029100           ELSE
029200           PERFORM 2200-ACUM-JUG1-I THRU 2200-ACUM-JUG1-F
029300           PERFORM 2300-ACUM-JUG2-I THRU 2300-ACUM-JUG2-F
029400       END-IF.
029500
029600       2100-ACUM-PARTIDO-F. EXIT.
029700
029800*---- EL JUGADOR CON BYE SUMA UN BYE, UN PARTIDO, UN GANADO Y ----
029900*---- UN PUNTO, SIN FRAMES NI RIVAL ------------------------------
030000       2150-ACUM-BYE-I.
030100
030200           PERFORM 2160-UBICAR-JUG1-I THRU 2160-UBICAR-JUG1-F
030300           IF WS-IDX-PROPIO NOT = ZEROS THEN
030400           ADD 1 TO WS-EST-TAB-PARTJUG(WS-IDX-PROPIO)
030500           ADD 1 TO WS-EST-TAB-PARTGAN(WS-IDX-PROPIO)
030600           ADD 1 TO WS-EST-TAB-BYES(WS-IDX-PROPIO)
030700           ADD 1 TO WS-EST-TAB-PUNTOS(WS-IDX-PROPIO)
030800       END-IF.
030900
031000       2150-ACUM-BYE-F. EXIT.
031100
031200*---- UBICA EN LA TABLA DE ESTADISTICA AL JUGADOR 1 DEL PARTIDO -
031300       2160-UBICAR-JUG1-I.
031400
031500           MOVE ZEROS TO WS-IDX-PROPIO
031600           PERFORM 2161-COTEJAR-ID-I THRU 2161-COTEJAR-ID-F
031700           VARYING IDX-EST FROM 1 BY 1
031800           UNTIL IDX-EST > WS-EST-CANT
031900           OR WS-IDX-PROPIO NOT = ZEROS.
032000
032100       2160-UBICAR-JUG1-F. EXIT.
032200
032300*---- COMPARA UNA ENTRADA DE LA TABLA CONTRA PRT-JUG1-ID ---------
032400       2161-COTEJAR-ID-I.
032500
032600           IF WS-EST-TAB-ID(IDX-EST) = PRT-JUG1-ID(IDX-P) THEN
032700           MOVE IDX-EST TO WS-IDX-PROPIO
032800       END-IF.
032900
033000       2161-COTEJAR-ID-F. EXIT.
033100
033200*---- SUMA AL JUGADOR 1 SUS FRAMES, PARTIDO Y PUNTOS -------------
033300       2200-ACUM-JUG1-I.
033400
033500           PERFORM 2160-UBICAR-JUG1-I THRU 2160-UBICAR-JUG1-F
033600           IF WS-IDX-PROPIO = ZEROS THEN
033700           GO TO 2200-ACUM-JUG1-F
033800           END-IF
033900
034000           ADD 1 TO WS-EST-TAB-PARTJUG(WS-IDX-PROPIO)
034100           ADD PRT-FR1-GAN(IDX-P) TO
034200               WS-EST-TAB-FRAMGAN(WS-IDX-PROPIO)
034300           ADD PRT-FR2-GAN(IDX-P) TO
034400               WS-EST-TAB-FRAMPER(WS-IDX-PROPIO)
034500
034600           IF PRT-GANADOR-ID(IDX-P) = PRT-JUG1-ID(IDX-P) THEN
034700           ADD 1 TO WS-EST-TAB-PARTGAN(WS-IDX-PROPIO)
034800           ADD 1 TO WS-EST-TAB-PUNTOS(WS-IDX-PROPIO)
034900           ELSE
035000           ADD 1 TO WS-EST-TAB-PARTPER(WS-IDX-PROPIO)
035100       END-IF.
035200
035300       2200-ACUM-JUG1-F. EXIT.
035400
035500*---- SUMA AL JUGADOR 2 SUS FRAMES, PARTIDO Y PUNTOS -------------
035600       2300-ACUM-JUG2-I.
035700
035800           MOVE ZEROS TO WS-IDX-PROPIO
035900           PERFORM 2310-UBICAR-JUG2-I THRU 2310-UBICAR-JUG2-F
036000           VARYING IDX-EST FROM 1 BY 1
036100           UNTIL IDX-EST > WS-EST-CANT
036200           OR WS-IDX-PROPIO NOT = ZEROS
036300           IF WS-IDX-PROPIO = ZEROS THEN
036400           GO TO 2300-ACUM-JUG2-F
036500           END-IF
036600
036700           ADD 1 TO WS-EST-TAB-PARTJUG(WS-IDX-PROPIO)
036800           ADD PRT-FR2-GAN(IDX-P) TO
036900               WS-EST-TAB-FRAMGAN(WS-IDX-PROPIO)
037000           ADD PRT-FR1-GAN(IDX-P) TO
037100               WS-EST-TAB-FRAMPER(WS-IDX-PROPIO)
037200
037300           IF PRT-GANADOR-ID(IDX-P) = PRT-JUG2-ID(IDX-P) THEN
037400           ADD 1 TO WS-EST-TAB-PARTGAN(WS-IDX-PROPIO)
037500           ADD 1 TO WS-EST-TAB-PUNTOS(WS-IDX-PROPIO)
037600           ELSE
037700           ADD 1 TO WS-EST-TAB-PARTPER(WS-IDX-PROPIO)
037800       END-IF.
037900
038000       2300-ACUM-JUG2-F. EXIT.
038100
038200*---- COMPARA UNA ENTRADA DE LA TABLA CONTRA PRT-JUG2-ID ---------
038300       2310-UBICAR-JUG2-I.
038400
038500           IF WS-EST-TAB-ID(IDX-EST) = PRT-JUG2-ID(IDX-P) THEN
038600           MOVE IDX-EST TO WS-IDX-PROPIO
038700       END-IF.
038800
038900       2310-UBICAR-JUG2-F. EXIT.
039000
039100
039200*---- PASADA 2 - RECORRE DE NUEVO EL CALENDARIO PARA SOS/BUCHHOLZ
039300       3000-PASADA2-I.
039400
039500           PERFORM 3100-BARRER-PARTIDO-I THRU
039600               3100-BARRER-PARTIDO-F
039700           VARYING IDX-P FROM 1 BY 1
039800           UNTIL IDX-P > WS-PRT-CANT.
039900
040000       3000-PASADA2-F. EXIT.
040100
040200*---- POR CADA PARTIDO COMPLETO SIN BYE, CRUZA LOS DOS LADOS ----
040300       3100-BARRER-PARTIDO-I.
040400
040500           IF PRT-ESTADO(IDX-P) NOT = 'COMPLETA'
040600           OR PRT-ES-BYE(IDX-P) = 'Y' THEN
040700           GO TO 3100-BARRER-PARTIDO-F
040800           END-IF
040900
041000           MOVE PRT-JUG1-ID(IDX-P) TO WS-ID-PROPIO
041100           MOVE PRT-JUG2-ID(IDX-P) TO WS-ID-RIVAL
041200           PERFORM 3200-SUMAR-CRUZADO-I THRU 3200-SUMAR-CRUZADO-F
041300
041400           MOVE PRT-JUG2-ID(IDX-P) TO WS-ID-PROPIO
041500           MOVE PRT-JUG1-ID(IDX-P) TO WS-ID-RIVAL
041600           PERFORM 3200-SUMAR-CRUZADO-I THRU 3200-SUMAR-CRUZADO-F.
041700
041800       3100-BARRER-PARTIDO-F. EXIT.
041900
042000*---- BUCHHOLZ: SUMA SIEMPRE LOS PUNTOS DEL RIVAL.  SOS: SOLO SI -
042100*---- EL RIVAL YA JUGO ALGUN PARTIDO, ACUMULA SU PORCENTAJE DE ---
042200*---- GANADOS PARA PROMEDIAR AL FINAL ----------------------------
042300       3200-SUMAR-CRUZADO-I.
042400
042500           MOVE ZEROS TO WS-IDX-PROPIO WS-IDX-RIVAL-TAB
042600           PERFORM 3210-UBICAR-PROPIO-I THRU 3210-UBICAR-PROPIO-F
042700           VARYING IDX-EST FROM 1 BY 1
042800           UNTIL IDX-EST > WS-EST-CANT
042900           OR WS-IDX-PROPIO NOT = ZEROS
043000           PERFORM 3220-UBICAR-RIVAL-I THRU 3220-UBICAR-RIVAL-F
043100           VARYING IDX-RIVAL FROM 1 BY 1
043200           UNTIL IDX-RIVAL > WS-EST-CANT
043300           OR WS-IDX-RIVAL-TAB NOT = ZEROS
043400
043500           IF WS-IDX-PROPIO = ZEROS OR WS-IDX-RIVAL-TAB = ZEROS
043600               THEN
043700           GO TO 3200-SUMAR-CRUZADO-F
043800           END-IF
043900
044000           ADD WS-EST-TAB-PUNTOS(WS-IDX-RIVAL-TAB) TO
044100           WS-EST-TAB-BUCH(WS-IDX-PROPIO)
044200
044300           IF WS-EST-TAB-PARTJUG(WS-IDX-RIVAL-TAB) > ZEROS THEN
044400           COMPUTE WS-PCT-GANADOS ROUNDED =
044500           (WS-EST-TAB-PARTGAN(WS-IDX-RIVAL-TAB) * 10000) /
044600           WS-EST-TAB-PARTJUG(WS-IDX-RIVAL-TAB)
044700           ADD WS-PCT-GANADOS    TO
044800               WS-EST-TAB-SOS-SUM(WS-IDX-PROPIO)
044900           ADD 1                 TO
045000               WS-EST-TAB-SOS-CNT(WS-IDX-PROPIO)
045100       END-IF.
045200
045300       3200-SUMAR-CRUZADO-F. EXIT.
045400
045500*---- UBICA AL JUGADOR PROPIO DE ESTE CRUCE EN LA TABLA ----------
045600       3210-UBICAR-PROPIO-I.
045700
045800           IF WS-EST-TAB-ID(IDX-EST) = WS-ID-PROPIO THEN
045900           MOVE IDX-EST TO WS-IDX-PROPIO
046000       END-IF.
046100
046200       3210-UBICAR-PROPIO-F. EXIT.
046300
046400*---- UBICA AL RIVAL DE ESTE CRUCE EN LA TABLA
046500*    --------------------
046600       3220-UBICAR-RIVAL-I.
046700
046800           IF WS-EST-TAB-ID(IDX-RIVAL) = WS-ID-RIVAL THEN
046900           MOVE IDX-RIVAL TO WS-IDX-RIVAL-TAB
047000       END-IF.
047100
047200       3220-UBICAR-RIVAL-F. EXIT.
047300
047400
047500*---- GRABA DDESTADO, UN REGISTRO POR JUGADOR DEL PADRON --------
047600       8000-GRABAR-I.
047700
047800           PERFORM 8100-GRABAR-UNO-I THRU 8100-GRABAR-UNO-F
047900           VARYING IDX-EST FROM 1 BY 1
048000           UNTIL IDX-EST > WS-EST-CANT.
048100
048200       8000-GRABAR-F. EXIT.
048300
048400*---- ARMA EL REGISTRO DE ESTADISTICA DE UN JUGADOR Y LO GRABA --
048500       8100-GRABAR-UNO-I.
048600
048700           MOVE SPACES          TO REG-ESTJUG
048800           MOVE WS-EST-TAB-ID(IDX-EST)      TO EST-JUG-ID
048900           MOVE WS-EST-TAB-PARTJUG(IDX-EST) TO EST-PARTJUG
049000           MOVE WS-EST-TAB-PARTGAN(IDX-EST) TO EST-PARTGAN
049100           MOVE WS-EST-TAB-PARTPER(IDX-EST) TO EST-PARTPER
049200           MOVE WS-EST-TAB-FRAMGAN(IDX-EST) TO EST-FRAMGAN
049300           MOVE WS-EST-TAB-FRAMPER(IDX-EST) TO EST-FRAMPER
049400           MOVE WS-EST-TAB-PUNTOS(IDX-EST)  TO EST-PUNTOS
049500           MOVE WS-EST-TAB-BYES(IDX-EST)    TO EST-BYES
049600           MOVE WS-EST-TAB-BUCH(IDX-EST)    TO EST-BUCHHOLZ
049700           COMPUTE EST-DIFFRAM =
049800           WS-EST-TAB-FRAMGAN(IDX-EST) -
049900               WS-EST-TAB-FRAMPER(IDX-EST)
050000
050100           IF WS-EST-TAB-SOS-CNT(IDX-EST) > ZEROS THEN
050200           COMPUTE EST-SOS ROUNDED =
050300           (WS-EST-TAB-SOS-SUM(IDX-EST) /
050400           WS-EST-TAB-SOS-CNT(IDX-EST)) / 10000
050500           ELSE
050600           MOVE ZEROS TO EST-SOS
050700           END-IF
050800
050900           WRITE REC-ESTADO FROM REG-ESTJUG
051000           IF FS-ESTADO IS NOT EQUAL '00' THEN
051100           DISPLAY '* ERROR EN WRITE ESTADO = ' FS-ESTADO
051200           MOVE 9999 TO RETURN-CODE
051300       END-IF.
051400
051500       8100-GRABAR-UNO-F. EXIT.
051600
051700
051800*----  CUERPO FINAL - CIERRA ARCHIVOS
051900*    -----------------------------
052000       9999-FINAL-I.
052100
052200           CLOSE ESTADO
052300           IF FS-ESTADO IS NOT EQUAL '00' THEN
052400           DISPLAY '* ERROR EN CLOSE ESTADO = ' FS-ESTADO
052500           MOVE 9999 TO RETURN-CODE
052600           END-IF
052700
052800           DISPLAY
052900               '=============================================='
053000           DISPLAY ' RECALCULO DE ESTADISTICAS FINALIZADO'
053100           DISPLAY
053200               '=============================================='.
053300
053400       9999-FINAL-F. EXIT.
