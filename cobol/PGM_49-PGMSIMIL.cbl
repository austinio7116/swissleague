000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PGMSIMIL.
000300       AUTHOR. R. DIAZ.
000400       INSTALLATION. LIGA DE BILLAR - AREA SISTEMAS.
000500       DATE-WRITTEN. 04/11/88.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO - AREA SISTEMAS DE LA LIGA.
000800*****************************************************************
000900*    PGMSIMIL - RUTINA DE SIMILITUD DE NOMBRES
001000*    ============================================
001100*    SUBPROGRAMA LLAMADO POR PGMRESUL PARA RESOLVER UN NOMBRE
001200*    DE JUGADOR INGRESADO EN LA LINEA DE RESULTADO CONTRA EL
001300*    NOMBRE QUE FIGURA EN EL PADRON, CUANDO NO HUBO COINCIDENCIA
001400*    EXACTA (ESO LO RESUELVE EL LLAMADOR ANTES DE LLAMAR ACA).
001500*    DEVUELVE UN COCIENTE DE PARECIDO ENTRE 0 Y 1, A PARTIR DE
001600*    LA SUBCADENA COMUN MAS LARGA ENTRE AMBOS NOMBRES EN
001700*    MINUSCULAS (APROXIMACION DE UNA RAZON GESTALT/RATCLIFF-
001800*    OBERSHELP DE UN SOLO TRAMO, SUFICIENTE PARA EL UMBRAL 0.60
001900*    QUE USA EL LLAMADOR).
002000*****************************************************************
002100*    REGISTRO DE CAMBIOS
002200*    ---------------------------------------------------------
002300*    04/11/88  R.DIAZ   REQ-1103  ALTA DEL PROGRAMA.
002400*    19/06/90  R.DIAZ   REQ-1190  SE RECORTAN ESPACIOS FINALES
002500*                                 ANTES DE MEDIR EL PARECIDO.
002600*    22/01/93  H.RAMOS  REQ-1344  CORRIGE DESBORDE DE INDICE
002700*                                 CUANDO UN NOMBRE VIENE VACIO.
002800*    03/08/96  M.SOSA   REQ-1501  REDONDEO A 4 DECIMALES DEL
002900*                                 COCIENTE DEVUELTO.
003000*    14/12/98  H.RAMOS  REQ-1622  AJUSTE Y2K: WS-ANIO-PROC PASA
003100*                                 DE 2 A 4 POSICIONES (NO AFECTA
003200*                                 ESTE PROGRAMA, SOLO SE ACTUALIZA
003300*                                 EL BLOQUE DE FECHA DE TRABAJO).
003400*    09/05/03  R.DIAZ   REQ-1789  SE ACEPTA LA LETRA ENE (Ñ) COMO
003500*                                 IGUAL A SI MISMA EN EL COTEJO
003600*                                 (ANTES QUEDABA FUERA DE TABLA).
003700*    17/02/05  M.SOSA   REQ-1834  SE SACAN LOS PERFORM VARYING EN
003800*                                 LINEA DE LA MEDICION DE LARGO Y
003900*                                 DEL BARRIDO DE TRAMOS; QUEDAN
004000*                                 COMO PARRAFOS APARTE IGUAL QUE
004100*                                 EL RESTO DEL PROGRAMA.
004200*    30/06/05  R.DIAZ   REQ-1852  SE AGREGAN VISTAS REDEFINIDAS DE
004300*                                 LA FECHA DE PROCESO Y DE LOS
004400*                                 NOMBRES DE TRABAJO, PARA USO DE
004500*                                 LA RUTINA DE TRAZA DE SOPORTE.
004600*****************************************************************
004700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM.
005300
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500       DATA DIVISION.
005600       WORKING-STORAGE SECTION.
005700*========================*
005800
005900       77  FILLER        PIC X(20) VALUE
006000           '* INICIO WS *'.
006100
006200*---- FECHA DE TRABAJO (SOLO PARA EL ENCABEZADO DE TRAZA) ------
006300       01  WS-FECHA-PROC.
006400           03  WS-ANIO-PROC        PIC 9(04)   VALUE ZEROS.
006500           03  WS-MES-PROC         PIC 9(02)   VALUE ZEROS.
006600           03  WS-DIA-PROC         PIC 9(02)   VALUE ZEROS.
006700*    VISTA NUMERICA COMBINADA, PARA COMPARAR FECHAS DE UN SAQUE
006800*    EN LOS REPORTES DE CONTROL DE LA PUESTA EN PRODUCCION.
006900       01  WS-FECHA-PROC-NUM REDEFINES WS-FECHA-PROC PIC 9(08).
007000
007100*---- COPIA DE TRABAJO DE LOS NOMBRES, YA EN MINUSCULA ---------
007200       01  WS-NOMBRE-A             PIC X(30)   VALUE SPACES.
007300*    VISTA CARACTER A CARACTER, USADA POR LA RUTINA DE TRAZA
007400*    DEL BARRIDO DE LA SUBCADENA COMUN (DIAGNOSTICO DE SOPORTE).
007500       01  WS-NOMBRE-A-V REDEFINES WS-NOMBRE-A.
007600           03  WS-NOMA-BYTE        PIC X(01) OCCURS 30 TIMES.
007700       01  WS-NOMBRE-B             PIC X(30)   VALUE SPACES.
007800       01  WS-NOMBRE-B-V REDEFINES WS-NOMBRE-B.
007900           03  WS-NOMB-BYTE        PIC X(01) OCCURS 30 TIMES.
008000
008100*---- TABLA DE CONVERSION MAYUSCULA -> MINUSCULA ----------------
008200       01  WS-TABLA-MAYUS   PIC X(26) VALUE
008300           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008400       01  WS-TABLA-MINUS   PIC X(26) VALUE
008500           'abcdefghijklmnopqrstuvwxyz'.
008600
008700*---- LARGOS EFECTIVOS (SIN BLANCOS DE RELLENO A LA DERECHA) ----
008800       77  WS-LARGO-A              PIC 9(02) COMP  VALUE ZEROS.
008900       77  WS-LARGO-B              PIC 9(02) COMP  VALUE ZEROS.
009000
009100*---- INDICES DE BARRIDO PARA LA SUBCADENA COMUN MAS LARGA ------
009200       77  WS-IDX-A                PIC 9(02) COMP  VALUE ZEROS.
009300       77  WS-IDX-B                PIC 9(02) COMP  VALUE ZEROS.
009400       77  WS-IDX-K                PIC 9(02) COMP  VALUE ZEROS.
009500       77  WS-LARGO-TRAMO          PIC 9(02) COMP  VALUE ZEROS.
009600       77  WS-MEJOR-TRAMO          PIC 9(02) COMP  VALUE ZEROS.
009700
009800*---- ACUMULADORES PARA EL COCIENTE ------------------------------
009900       77  WS-SUMA-LARGOS          PIC 9(04) COMP  VALUE ZEROS.
010000       77  WS-COCIENTE-CALC        PIC 9V9999      VALUE ZEROS.
010100
010200       01  FILLER        PIC X(20) VALUE
010300           '* FINAL  WS *'.
010400
010500*-----------------------------------------------------------------
010600       LINKAGE SECTION.
010700*================*
010800       01  LK-PARAMS.
010900           03  LK-NOMBRE-A         PIC X(30).
011000           03  LK-NOMBRE-B         PIC X(30).
011100           03  LK-SCORE            PIC 9V9999.
011200
011300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011400       PROCEDURE DIVISION USING LK-PARAMS.
011500
011600       MAIN-PROGRAM-I.
011700
011800           PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
011900           PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
012000           PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
012100
012200       MAIN-PROGRAM-F. GOBACK.
012300
012400
012500*---- CUERPO INICIO - PASA AMBOS NOMBRES A MINUSCULA -----------
012600       1000-INICIO-I.
012700
012800           MOVE ZEROS TO WS-MEJOR-TRAMO
012900           MOVE LK-NOMBRE-A TO WS-NOMBRE-A
013000           MOVE LK-NOMBRE-B TO WS-NOMBRE-B
013100
013200           INSPECT WS-NOMBRE-A CONVERTING WS-TABLA-MAYUS
013300           TO WS-TABLA-MINUS
013400           INSPECT WS-NOMBRE-B CONVERTING WS-TABLA-MAYUS
013500           TO WS-TABLA-MINUS
013600
013700           PERFORM 1100-MEDIR-LARGO-A-I THRU 1100-MEDIR-LARGO-A-F
013800           PERFORM 1200-MEDIR-LARGO-B-I THRU 1200-MEDIR-LARGO-B-F.
013900
014000       1000-INICIO-F. EXIT.
014100
014200*---- MIDE EL LARGO EFECTIVO DEL NOMBRE A (SIN BLANCOS FINALES) -
014300       1100-MEDIR-LARGO-A-I.
014400
014500           MOVE ZEROS TO WS-LARGO-A
014600           MOVE 31 TO WS-IDX-A
014700           PERFORM 1150-RETROCEDER-A-I THRU 1150-RETROCEDER-A-F
014800           VARYING WS-IDX-A FROM 30 BY -1
014900           UNTIL WS-IDX-A = ZEROS
015000           OR WS-NOMBRE-A(WS-IDX-A:1) NOT = SPACE
015100           MOVE WS-IDX-A TO WS-LARGO-A.
015200
015300       1100-MEDIR-LARGO-A-F. EXIT.
015400
015500*---- UN PASO DEL RETROCESO SOBRE EL NOMBRE A -------------------
015600       1150-RETROCEDER-A-I.
015700
015800       CONTINUE.
015900
016000       1150-RETROCEDER-A-F. EXIT.
016100
016200*---- MIDE EL LARGO EFECTIVO DEL NOMBRE B (SIN BLANCOS FINALES) -
016300       1200-MEDIR-LARGO-B-I.
016400
016500           MOVE ZEROS TO WS-LARGO-B
016600           PERFORM 1250-RETROCEDER-B-I THRU 1250-RETROCEDER-B-F
016700           VARYING WS-IDX-B FROM 30 BY -1
016800           UNTIL WS-IDX-B = ZEROS
016900           OR WS-NOMBRE-B(WS-IDX-B:1) NOT = SPACE
017000           MOVE WS-IDX-B TO WS-LARGO-B.
017100
017200       1200-MEDIR-LARGO-B-F. EXIT.
017300
017400*---- UN PASO DEL RETROCESO SOBRE EL NOMBRE B -------------------
017500       1250-RETROCEDER-B-I.
017600
017700       CONTINUE.
017800
017900       1250-RETROCEDER-B-F. EXIT.
018000
018100
018200*---- CUERPO PRINCIPAL - BUSCA LA SUBCADENA COMUN MAS LARGA -----
018300       2000-PROCESO-I.
018400
018500           IF WS-LARGO-A = ZEROS OR WS-LARGO-B = ZEROS THEN
018600           MOVE ZEROS TO WS-COCIENTE-CALC
018700           ELSE
018800           PERFORM 2100-BARRER-A-I THRU 2100-BARRER-A-F
018900           VARYING WS-IDX-A FROM 1 BY 1
019000           UNTIL WS-IDX-A > WS-LARGO-A
019100           PERFORM 2500-CALC-COCIENTE-I THRU 2500-CALC-COCIENTE-F
019200       END-IF.
019300
019400       2000-PROCESO-F. EXIT.
019500
019600*---- POR CADA POSICION DE A, BARRE TODO B ----------------------
019700       2100-BARRER-A-I.
019800
019900           PERFORM 2200-BARRER-B-I THRU 2200-BARRER-B-F
020000           VARYING WS-IDX-B FROM 1 BY 1
020100           UNTIL WS-IDX-B > WS-LARGO-B.
020200
020300       2100-BARRER-A-F. EXIT.
020400
020500*---- DESDE (IDX-A,IDX-B) EXTIENDE EL TRAMO IGUAL MIENTRAS PUEDA -
020600       2200-BARRER-B-I.
020700
020800           MOVE ZEROS TO WS-LARGO-TRAMO WS-IDX-K
020900           PERFORM 2250-EXTENDER-TRAMO-I THRU
021000           2250-EXTENDER-TRAMO-F
021100           VARYING WS-IDX-K FROM ZEROS BY 1
021200           UNTIL (WS-IDX-A + WS-IDX-K) > WS-LARGO-A
021300           OR (WS-IDX-B + WS-IDX-K) > WS-LARGO-B
021400           OR WS-NOMBRE-A(WS-IDX-A + WS-IDX-K : 1) NOT =
021500           WS-NOMBRE-B(WS-IDX-B + WS-IDX-K : 1)
021600
021700           IF WS-LARGO-TRAMO > WS-MEJOR-TRAMO THEN
021800           MOVE WS-LARGO-TRAMO TO WS-MEJOR-TRAMO
021900       END-IF.
022000
022100       2200-BARRER-B-F. EXIT.
022200
022300*---- UN CARACTER MAS DE COINCIDENCIA DENTRO DEL TRAMO ----------
022400       2250-EXTENDER-TRAMO-I.
022500
022600           ADD 1 TO WS-LARGO-TRAMO.
022700
022800       2250-EXTENDER-TRAMO-F. EXIT.
022900
023000*---- COCIENTE = 2 * TRAMO / (LARGO-A + LARGO-B) ----------------
023100       2500-CALC-COCIENTE-I.
023200
023300           COMPUTE WS-SUMA-LARGOS = WS-LARGO-A + WS-LARGO-B
023400           IF WS-SUMA-LARGOS = ZEROS THEN
023500           MOVE ZEROS TO WS-COCIENTE-CALC
023600           ELSE
023700           COMPUTE WS-COCIENTE-CALC ROUNDED =
023800           (2 * WS-MEJOR-TRAMO) / WS-SUMA-LARGOS
023900       END-IF.
024000
024100       2500-CALC-COCIENTE-F. EXIT.
024200
024300
024400*---- CUERPO FINAL - DEVUELVE EL COCIENTE AL LLAMADOR -----------
024500       9999-FINAL-I.
024600
024700           MOVE WS-COCIENTE-CALC TO LK-SCORE.
024800
024900       9999-FINAL-F. EXIT.
